000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEDIT.
000300 AUTHOR. R. DELACRUZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE CLAIMS ADJUDICATION
001300*          BATCH.  IT READS THE SUPPORTING-DOCUMENT FILE FOR THE
001400*          DAY'S CLAIM CASES AND, FOR EACH DOCUMENT, SCORES THE
001500*          DOCUMENT TEXT AGAINST THE SIX KNOWN DOCUMENT-TYPE
001600*          KEYWORD LISTS CARRIED IN CLMKWRD.
001700*
001800*          THE TYPE WITH THE MOST KEYWORD HITS WINS.  TIES ARE
001900*          BROKEN BY THE FIXED TYPE ORDER MR/AR/IV/ID/BS/IC - SEE
002000*          250-PICK-WINNER.  A DOCUMENT WITH NO KEYWORD HITS AT
002100*          ALL IS FORCED TO MEDICAL-RECORD AT LOW CONFIDENCE
002200*          RATHER THAN LEFT UNCLASSIFIED.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0001.DOCFILE
002700*
002800*          OUTPUT FILE PRODUCED    -   DDS0001.CLSFILE
002900*
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*CHANGE LOG.
003400*
003500* DATE     BY    TICKET     DESCRIPTION
003600* -------- ----- ---------- ---------------------------------
003700* 03/14/89 RD    INIT       ORIGINAL PROGRAM - REPLACES THE           INIT
003800*                           CLERKS' MANUAL SORT-BY-EYE STEP.
003900* 09/02/89 RD    CR0114     ADDED PHYSICIAN ORDER AND PATHOLOGY     CR0114
004000*                           KEYWORDS TO THE MR LIST - CLERKS
004100*                           WERE MISSING LAB SLIPS.
004200* 02/19/90 TGD   CR0158     TIE-BREAK ORDER CONFIRMED WITH          CR0158
004300*                           ADJUDICATION UNIT - MR WINS TIES.
004400* 11/06/90 RD    CR0201     ZERO-HIT DOCUMENTS NO LONGER ABEND      CR0201
004500*                           THE STEP - DEFAULT TO MR/LOW CONF.
004600* 04/22/91 JS    CR0233     ADDED BS AND IC KEYWORD GROUPS FOR      CR0233
004700*                           THE NEW POLICY-DOCUMENTATION UNIT.
004800* 08/30/91 TGD   CR0247     CONFIDENCE FORMULA CHANGED TO           CR0247
004900*                           HITS OVER SEVEN, CAPPED AT 1.00.
005000* 01/14/92 RD    CR0269     DOCS-FALLBACK COUNTER ADDED TO THE      CR0269
005100*                           END-OF-JOB TOTALS FOR AUDIT.
005200* 06/03/93 MM    CR0301     CORRECTED INSPECT REFERENCE             CR0301
005300*                           MODIFICATION - TRAILING BLANKS ON
005400*                           SHORT KEYWORDS WERE SUPPRESSING
005500*                           REAL HITS.
005600* 10/11/94 RD    CR0322     STANDARD ABEND COPYBOOK REISSUED        CR0322
005700*                           FOR THIS SUITE - SEE CLMABND.
005800* 05/09/96 JS    CR0389     ADDED IC/BS KEYWORD RE-SEQUENCE         CR0389
005900*                           AFTER TIE-BREAK REVIEW.
006000* 12/29/98 TGD   CR0455     Y2K REVIEW - NO DATE FIELDS OF          CR0455
006100*                           SIZE 2 IN THIS PROGRAM.  NO CHANGE
006200*                           REQUIRED.  SIGNED OFF PER Y2K PLAN.
006300* 03/17/00 RD    CR0481     ADDED DOCS-CLASSIFIED COUNTER TO        CR0481
006400*                           BALANCE AGAINST DOCS-READ AT
006500*                           OPERATIONS' REQUEST.
006600* 07/25/01 MM    CR0512     MOVED KEYWORD LENGTH INTO CLMKWRD       CR0512
006700*                           ITSELF SO THIS PROGRAM DOES NOT
006800*                           NEED ITS OWN TRIM LOGIC.
006900* 04/02/02 JS     CR0539     ADDED WS-DATE-EDIT-R AS AN X(6)        CR0539
007000*                           EDIT VIEW OF THE RUN DATE SO THE
007100*                           JOB-LOG STAMP CAN BE MOVED OUT AS
007200*                           TEXT WITHOUT AN INTERVENING MOVE.
007300* 04/19/02 RD    CR0540     KEYWORD SCAN WAS CASE-SENSITIVE - A     CR0540
007400*                           LOWERCASE DISCHARGE SUMMARY WAS
007500*                           SCORING ZERO HITS AND FALLING BACK
007600*                           TO MEDICAL-RECORD AT 0.10 CONFIDENCE.
007700*                           DOC-TEXT-SCAN IS NOW UPPERCASED BY
007800*                           210-SCORE-ONE-KEYWORD'S CALLER BEFORE
007900*                           THE INSPECT TALLYING RUNS.
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS NEXT-PAGE.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT DOCFILE
009400     ASSIGN TO UT-S-DOCFILE
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS IFCODE.
009700
009800     SELECT CLSFILE
009900     ASSIGN TO UT-S-CLSFILE
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC  PIC X(130).
011200
011300****** SUPPORTING DOCUMENTS FOR THE DAY'S CLAIM CASES, SORTED
011400****** BY CLAIM-ID THEN DOC-ID BY THE JOB STEP AHEAD OF THIS ONE
011500 FD  DOCFILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 220 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS DOC-FD-REC.
012100 01  DOC-FD-REC  PIC X(220).
012200
012300****** ONE CLASSIFICATION RECORD WRITTEN PER DOCUMENT, IN THE
012400****** SAME SEQUENCE AS DOCFILE, FOR CLMEXTR TO PICK UP NEXT
012500 FD  CLSFILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 40 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS CLS-FD-REC.
013100 01  CLS-FD-REC  PIC X(40).
013200
013300** QSAM FILES
013400 WORKING-STORAGE SECTION.
013500
013600 01  FILE-STATUS-CODES.
013700     05  IFCODE                  PIC X(2).
013800         88 CODE-READ     VALUE SPACES.
013900         88 NO-MORE-DOCS  VALUE "10".
014000     05  OFCODE                  PIC X(2).
014100         88 CODE-WRITE    VALUE SPACES.
014200
014300 COPY CLMDOC.
014400
014500** REFERENCE-MODIFICATION VIEW USED BY THE KEYWORD SCAN SO THE
014600** WHOLE 220-BYTE RECORD NEVER HAS TO MOVE JUST TO GET AT TEXT
014700 01  DOC-TEXT-SCAN-VIEW REDEFINES DOC-DOCUMENT-REC.
014800     05  FILLER               PIC X(18).
014900     05  DOC-TEXT-SCAN        PIC X(200).
015000     05  FILLER               PIC X(2).
015100
015200 COPY CLMCLS.
015300
015400 COPY CLMKWRD.
015500
015600** FIXED TIE-BREAK ORDER - MR WINS TIES, THEN AR, IV, ID, BS, IC
015700 01  WS-TYPE-CODE-TABLE.
015800     05  FILLER               PIC X(2) VALUE "MR".
015900     05  FILLER               PIC X(2) VALUE "AR".
016000     05  FILLER               PIC X(2) VALUE "IV".
016100     05  FILLER               PIC X(2) VALUE "ID".
016200     05  FILLER               PIC X(2) VALUE "BS".
016300     05  FILLER               PIC X(2) VALUE "IC".
016400
016500 01  WS-TYPE-CODE-TABLE-R REDEFINES WS-TYPE-CODE-TABLE.
016600     05  WS-TYPE-CODE-ENTRY OCCURS 6 TIMES INDEXED BY WS-SCORE-IDX.
016700         10  WS-TYPE-CODE     PIC X(2).
016800
016900 01  WS-SCORE-TABLE.
017000     05  WS-SCORE             PIC 9(2) COMP OCCURS 6 TIMES.
017100
017200 01  WS-WORK-FIELDS.
017300     05  WS-HIT-COUNT         PIC 9(4) COMP.
017400     05  WS-WIN-IDX           PIC 9(1) COMP.
017500     05  WS-WIN-SCORE         PIC 9(2) COMP.
017600
017700** UPPERCASE-FOLD TABLES SO THE KEYWORD SCAN IS CASE-INSENSITIVE
017800 01  WS-LOWER-ALPHA          PIC X(26)
017900                     VALUE "abcdefghijklmnopqrstuvwxyz".
018000 01  WS-UPPER-ALPHA          PIC X(26)
018100                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018200
018300 01  WS-SYSOUT-REC.
018400     05  MSG                     PIC X(80).
018500
018600 77  WS-DATE                     PIC 9(6).
018700 77  WS-DATE-EDIT-R REDEFINES WS-DATE PIC X(6).
018800
018900 01  COUNTERS-AND-ACCUMULATORS.
019000     05 DOCS-READ                PIC 9(7) COMP.
019100     05 DOCS-CLASSIFIED          PIC 9(7) COMP.
019200     05 DOCS-FALLBACK            PIC 9(7) COMP.
019300
019400 COPY CLMABND.
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-MAINLINE THRU 100-EXIT
019900             UNTIL NO-MORE-DOCS.
020000     PERFORM 999-CLEANUP THRU 999-EXIT.
020100     MOVE +0 TO RETURN-CODE.
020200     GOBACK.
020300
020400******************************************************************
020500* 000-HOUSEKEEPING - OPEN FILES, PRIME THE FIRST READ.
020600******************************************************************
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB CLMEDIT ********".
021000     ACCEPT  WS-DATE FROM DATE.
021100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021300     PERFORM 900-READ-DOCFILE THRU 900-EXIT.
021400     IF NO-MORE-DOCS
021500         MOVE "EMPTY DOCFILE" TO ABEND-REASON
021600         GO TO 1000-ABEND-RTN.
021700 000-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100* 100-MAINLINE - SCORE ONE DOCUMENT, WRITE ITS CLASSIFICATION,
022200* READ THE NEXT ONE.
022300******************************************************************
022400 100-MAINLINE.
022500     MOVE "100-MAINLINE" TO PARA-NAME.
022600     PERFORM 200-SCORE-DOCUMENT THRU 200-EXIT.
022700     PERFORM 300-WRITE-CLSFILE THRU 300-EXIT.
022800     PERFORM 900-READ-DOCFILE THRU 900-EXIT.
022900 100-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* 200-SCORE-DOCUMENT - WALK ALL 44 KEYWORDS, TALLY HITS BY TYPE,
023400* THEN PICK THE WINNING TYPE.
023500******************************************************************
023600 200-SCORE-DOCUMENT.
023700     MOVE "200-SCORE-DOCUMENT" TO PARA-NAME.
023800     INSPECT DOC-TEXT-SCAN CONVERTING WS-LOWER-ALPHA
023900         TO WS-UPPER-ALPHA.
024000     MOVE ZERO TO WS-SCORE(1) WS-SCORE(2) WS-SCORE(3)
024100                  WS-SCORE(4) WS-SCORE(5) WS-SCORE(6).
024200     PERFORM 210-SCORE-ONE-KEYWORD THRU 210-EXIT
024300         VARYING CLMKWRD-IDX FROM 1 BY 1
024400         UNTIL CLMKWRD-IDX > CLMKWRD-TOTAL-KEYWORDS.
024500     PERFORM 250-PICK-WINNER THRU 250-EXIT.
024600 200-EXIT.
024700     EXIT.
024800
024900 210-SCORE-ONE-KEYWORD.
025000     MOVE "210-SCORE-ONE-KEYWORD" TO PARA-NAME.
025100     MOVE ZERO TO WS-HIT-COUNT.
025200     INSPECT DOC-TEXT-SCAN TALLYING WS-HIT-COUNT FOR ALL
025300         CLMKWRD-TEXT(CLMKWRD-IDX)
025400             (1:CLMKWRD-TEXT-LTH(CLMKWRD-IDX)).
025500     IF WS-HIT-COUNT = ZERO
025600         GO TO 210-EXIT.
025700
025800     SET WS-SCORE-IDX TO 1.
025900     SEARCH WS-TYPE-CODE-ENTRY
026000         AT END
026100             NEXT SENTENCE
026200         WHEN WS-TYPE-CODE(WS-SCORE-IDX) =
026300                        CLMKWRD-TYPE-CODE(CLMKWRD-IDX)
026400             ADD 1 TO WS-SCORE(WS-SCORE-IDX)
026500     END-SEARCH.
026600 210-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* 250-PICK-WINNER - HIGHEST SCORE WINS.  TIES GO TO THE LOWER
027100* SUBSCRIPT SINCE WS-TYPE-CODE-TABLE IS BUILT MR/AR/IV/ID/BS/IC
027200* AND WE ONLY REPLACE THE WINNER ON A STRICTLY GREATER SCORE.
027300******************************************************************
027400 250-PICK-WINNER.
027500     MOVE "250-PICK-WINNER" TO PARA-NAME.
027600     MOVE 1 TO WS-WIN-IDX.
027700     MOVE WS-SCORE(1) TO WS-WIN-SCORE.
027800     PERFORM 255-COMPARE-SCORE THRU 255-EXIT
027900         VARYING WS-SCORE-IDX FROM 2 BY 1 UNTIL WS-SCORE-IDX > 6.
028000
028100     IF WS-WIN-SCORE = ZERO
028200         MOVE WS-TYPE-CODE(1) TO CLS-DOC-TYPE
028300         MOVE 0.10 TO CLS-CONFIDENCE
028400         ADD 1 TO DOCS-FALLBACK
028500     ELSE
028600         MOVE WS-TYPE-CODE(WS-WIN-IDX) TO CLS-DOC-TYPE
028700         COMPUTE CLS-CONFIDENCE ROUNDED = WS-WIN-SCORE / 7
028800         IF CLS-CONFIDENCE > 1
028900             MOVE 1.00 TO CLS-CONFIDENCE
029000         END-IF
029100     END-IF.
029200 250-EXIT.
029300     EXIT.
029400
029500 255-COMPARE-SCORE.
029600     MOVE "255-COMPARE-SCORE" TO PARA-NAME.
029700     IF WS-SCORE(WS-SCORE-IDX) > WS-WIN-SCORE
029800         SET WS-WIN-IDX TO WS-SCORE-IDX
029900         MOVE WS-SCORE(WS-SCORE-IDX) TO WS-WIN-SCORE.
030000 255-EXIT.
030100     EXIT.
030200
030300******************************************************************
030400* 300-WRITE-CLSFILE - ONE CLASSIFICATION RECORD PER DOCUMENT.
030500******************************************************************
030600 300-WRITE-CLSFILE.
030700     MOVE "300-WRITE-CLSFILE" TO PARA-NAME.
030800     MOVE DOC-CLAIM-ID TO CLS-CLAIM-ID.
030900     MOVE DOC-ID TO CLS-DOC-ID.
031000     WRITE CLS-FD-REC FROM CLS-CLASSIFICATION-REC.
031100     ADD 1 TO DOCS-CLASSIFIED.
031200 300-EXIT.
031300     EXIT.
031400
031500 800-OPEN-FILES.
031600     MOVE "800-OPEN-FILES" TO PARA-NAME.
031700     OPEN INPUT DOCFILE.
031800     OPEN OUTPUT CLSFILE, SYSOUT.
031900 800-EXIT.
032000     EXIT.
032100
032200 850-CLOSE-FILES.
032300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032400     CLOSE DOCFILE, CLSFILE, SYSOUT.
032500 850-EXIT.
032600     EXIT.
032700
032800 900-READ-DOCFILE.
032900     MOVE "900-READ-DOCFILE" TO PARA-NAME.
033000     READ DOCFILE INTO DOC-DOCUMENT-REC
033100         AT END MOVE "10" TO IFCODE
033200         GO TO 900-EXIT
033300     END-READ.
033400     ADD 1 TO DOCS-READ.
033500 900-EXIT.
033600     EXIT.
033700
033800 999-CLEANUP.
033900     MOVE "999-CLEANUP" TO PARA-NAME.
034000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034100     DISPLAY "** DOCUMENTS READ **".
034200     DISPLAY  DOCS-READ.
034300     DISPLAY "** DOCUMENTS CLASSIFIED **".
034400     DISPLAY  DOCS-CLASSIFIED.
034500     DISPLAY "** ZERO-HIT FALLBACK DOCUMENTS **".
034600     DISPLAY  DOCS-FALLBACK.
034700     DISPLAY "******** NORMAL END OF JOB CLMEDIT ********".
034800 999-EXIT.
034900     EXIT.
035000
035100 1000-ABEND-RTN.
035200     WRITE SYSOUT-REC FROM ABEND-REC.
035300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035400     DISPLAY "*** ABNORMAL END OF JOB-CLMEDIT ***" UPON CONSOLE.
035500     DIVIDE ZERO-VAL INTO ONE-VAL.
