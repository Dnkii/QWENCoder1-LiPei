000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEXTR.
000300 AUTHOR. R. DELACRUZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/10/89.
000600 DATE-COMPILED. 04/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2 OF THE CLAIMS ADJUDICATION
001300*          BATCH.  IT READS DOCFILE AND THE CLSFILE PRODUCED BY
001400*          CLMEDIT TOGETHER, RECORD FOR RECORD, AND FOR EACH
001500*          DOCUMENT PULLS OUT THE LABELED FIELDS DEFINED FOR
001600*          ITS PREDICTED DOCUMENT TYPE (CLMFDEF), PLUS THE FOUR
001700*          FIELDS THAT ARE ALWAYS LOOKED FOR NO MATTER WHAT THE
001800*          DOCUMENT TYPE TURNED OUT TO BE - THOSE FEED THE
001900*          RISK RULES IN CLMEVAL.
002000*
002100*          EACH FIELD FOUND IN THE TEXT BECOMES ONE EXTFILE
002200*          RECORD.  A FIELD THAT IS NOT PRESENT SIMPLY IS NOT
002300*          WRITTEN - EXTFILE IS SPARSE BY DESIGN.
002400*
002500******************************************************************
002600*
002700*          INPUT FILES             -   DDS0001.DOCFILE
002800*                                      DDS0001.CLSFILE
002900*
003000*          OUTPUT FILE PRODUCED    -   DDS0001.EXTFILE
003100*
003200*          DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500*CHANGE LOG.
003600*
003700* DATE     BY    TICKET     DESCRIPTION
003800* -------- ----- ---------- ---------------------------------
003900* 04/10/89 RD    INIT       ORIGINAL PROGRAM.                         INIT
004000* 09/02/89 RD    CR0114     LABEL SEARCH MOVED OUT TO THE NEW       CR0114
004100*                           CLMSCAN SUBPROGRAM SO CLMEVAL COULD
004200*                           SHARE THE SAME SCAN LOGIC LATER.
004300* 02/19/90 TGD   CR0158     FIELD-DEFINITION TABLE SPLIT OUT TO     CR0158
004400*                           CLMFDEF SO CLMEDIT'S KEYWORD TABLE
004500*                           AND THIS ONE STOP FIGHTING FOR SPACE
004600*                           IN ONE COPYBOOK.
004700* 04/22/91 JS    CR0233     ADDED BS AND IC FIELD GROUPS.           CR0233
004800* 08/30/91 TGD   CR0247     ADDED THE FOUR "COMMON" FIELDS (AGE,    CR0247
004900*                           MEDICAL-HISTORY, MEDICATIONS,
005000*                           TREATMENT-DETAILS) - RATING WANTS
005100*                           THESE OFF EVERY DOCUMENT, NOT JUST
005200*                           THE ONE THE TYPE TABLE POINTS AT.
005300* 01/14/92 RD    CR0269     ZERO-EXTRACTION COUNTER ADDED FOR       CR0269
005400*                           THE END-OF-JOB TOTALS.
005500* 06/03/93 MM    CR0301     CORRECTED MATCHED-READ LOGIC - A        CR0301
005600*                           SHORT CLSFILE NO LONGER LOOPS ON
005700*                           THE LAST DOCFILE RECORD FOREVER.
005800* 10/11/94 RD    CR0322     STANDARD ABEND COPYBOOK REISSUED.       CR0322
005900* 12/29/98 TGD   CR0455     Y2K REVIEW - NO DATE FIELDS OF SIZE     CR0455
006000*                           2 IN THIS PROGRAM.  NO CHANGE
006100*                           REQUIRED.  SIGNED OFF PER Y2K PLAN.
006200* 07/25/01 MM    CR0512     EXTRACTION-ACCURACY CALCULATION         CR0512
006300*                           MOVED HERE FROM THE REPORT STEP FOR
006400*                           A ONE-LINE SYSOUT TOTAL - THE VALUE
006500*                           ITSELF IS RECOMPUTED BY CLMRPT SINCE
006600*                           EXTFILE CARRIES NO ACCURACY FIELD.
006700* 03/06/02 MM    CR0538     250-CALC-ACCURACY WAS CAPPING THE       CR0538
006800*                           FINISHED SUM AT 1.00 INSTEAD OF
006900*                           CAPPING THE FIELDS/5 TERM BEFORE IT
007000*                           WAS WEIGHTED - A 6-FIELD DOCUMENT WAS
007100*                           SCORING 0.99 INSTEAD OF THE 0.93 THE
007200*                           RATING DESK PROCEDURE CALLS FOR.
007300*                           RATIO NOW CAPPED AT 1.00 BEFORE THE
007400*                           0.3 WEIGHT IS APPLIED - SUM CAP LEFT
007500*                           IN PLACE BEHIND IT.
007600* 04/02/02 JS     CR0539     DOCS-READ PULLED OUT OF WS-JOB-TOTALS  CR0539
007700*                           AND MADE A STANDALONE 77-LEVEL - IT IS
007800*                           THE LOOP COUNTER FOR THE MAIN READ LOOP,
007900*                           NOT A JOB TOTAL BALANCED AT CLOSE.
008000* 04/19/02 RD    CR0540     LABEL= SCAN WAS CASE-SENSITIVE - A      CR0540
008100*                           LOWERCASE "DIAGNOSIS=" TAG WAS NEVER
008200*                           MATCHING CLMFDEF'S UPPERCASE LABEL
008300*                           AND THE FIELD WAS SILENTLY DROPPED.
008400*                           200-EXTRACT-FIELDS NOW UPPERCASES
008500*                           ITS COPY OF THE DOCUMENT TEXT BEFORE
008600*                           CLMSCAN IS CALLED, SO BOTH THE LABEL
008700*                           MATCH AND THE CAPTURED VALUE COME
008800*                           BACK UPPERCASE.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS NEXT-PAGE.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT SYSOUT
009900     ASSIGN TO UT-S-SYSOUT
010000       ORGANIZATION IS SEQUENTIAL.
010100
010200     SELECT DOCFILE
010300     ASSIGN TO UT-S-DOCFILE
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS DFCODE.
010600
010700     SELECT CLSFILE
010800     ASSIGN TO UT-S-CLSFILE
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS CFCODE.
011100
011200     SELECT EXTFILE
011300     ASSIGN TO UT-S-EXTFILE
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS EFCODE.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  SYSOUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 130 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SYSOUT-REC.
012500 01  SYSOUT-REC  PIC X(130).
012600
012700 FD  DOCFILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 220 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS DOC-FD-REC.
013300 01  DOC-FD-REC  PIC X(220).
013400
013500****** CLASSIFICATION FILE PRODUCED BY CLMEDIT - SAME SEQUENCE
013600****** AS DOCFILE, ONE RECORD PER DOCUMENT
013700 FD  CLSFILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 40 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS CLS-FD-REC.
014300 01  CLS-FD-REC  PIC X(40).
014400
014500****** ONE RECORD PER FIELD ACTUALLY FOUND IN A DOCUMENT - A
014600****** DOCUMENT WITH NO RECOGNIZED LABELS PRODUCES NO RECORDS
014700 FD  EXTFILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS EXT-FD-REC.
015300 01  EXT-FD-REC  PIC X(80).
015400
015500 WORKING-STORAGE SECTION.
015600
015700 01  FILE-STATUS-CODES.
015800     05  DFCODE                  PIC X(2).
015900         88 NO-MORE-DOCS  VALUE "10".
016000     05  CFCODE                  PIC X(2).
016100         88 NO-MORE-CLS   VALUE "10".
016200     05  EFCODE                  PIC X(2).
016300
016400 COPY CLMDOC.
016500
016600 01  DOC-TEXT-SCAN-VIEW REDEFINES DOC-DOCUMENT-REC.
016700     05  FILLER               PIC X(18).
016800     05  DOC-TEXT-SCAN        PIC X(200).
016900     05  FILLER               PIC X(2).
017000
017100 COPY CLMCLS.
017200
017300 COPY CLMEXTF.
017400
017500 COPY CLMFDEF.
017600
017700** UPPERCASE-FOLD TABLES SO THE LABEL= SCAN IS CASE-INSENSITIVE -
017800** CLMFDEF-FIELD-NAME IS CARRIED IN UPPERCASE
017900 01  WS-LOWER-ALPHA          PIC X(26)
018000                     VALUE "abcdefghijklmnopqrstuvwxyz".
018100 01  WS-UPPER-ALPHA          PIC X(26)
018200                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018300
018400 01  WS-ACCURACY-WORK.
018500     05  WS-FIELDS-EXTRACTED  PIC 9(3) COMP.
018600     05  WS-CONF-TOTAL        PIC 9(3)V99 COMP-3.
018700     05  WS-FIELDS-RATIO      PIC 9V99.
018800     05  WS-ACCURACY         PIC 9V99.
018900 01  WS-ACCURACY-WORK-R REDEFINES WS-ACCURACY-WORK.
019000     05  FILLER               PIC X(9).
019100
019200 77  DOCS-READ                   PIC 9(7) COMP.
019300 01  WS-JOB-TOTALS.
019400     05 FIELDS-WRITTEN           PIC 9(7) COMP.
019500     05 DOCS-ZERO-EXTRACT        PIC 9(7) COMP.
019600 01  WS-JOB-TOTALS-R REDEFINES WS-JOB-TOTALS.
019700     05  FILLER                  PIC X(14).
019800
019900 01  WS-SYSOUT-REC.
020000     05  MSG                     PIC X(80).
020100
020200 01  CLMSCAN-LINKAGE.
020300     05  CLMSCAN-DOC-TEXT         PIC X(200).
020400     05  CLMSCAN-LABEL            PIC X(20).
020500     05  CLMSCAN-LABEL-LTH        PIC 9(2) COMP.
020600     05  CLMSCAN-FOUND-SW         PIC X(1).
020700         88  CLMSCAN-FOUND        VALUE "Y".
020800         88  CLMSCAN-NOT-FOUND    VALUE "N".
020900     05  CLMSCAN-VALUE            PIC X(36).
021000 01  CLMSCAN-LINKAGE-R REDEFINES CLMSCAN-LINKAGE.
021100     05  FILLER                   PIC X(260).
021200
021300 COPY CLMABND.
021400
021500 PROCEDURE DIVISION.
021600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL NO-MORE-DOCS OR NO-MORE-CLS.
021900     PERFORM 999-CLEANUP THRU 999-EXIT.
022000     MOVE +0 TO RETURN-CODE.
022100     GOBACK.
022200
022300******************************************************************
022400* 000-HOUSEKEEPING - OPEN FILES, PRIME THE FIRST MATCHED READ.
022500******************************************************************
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB CLMEXTR ********".
022900     INITIALIZE WS-JOB-TOTALS.
023000     MOVE ZERO TO DOCS-READ.
023100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023200     PERFORM 900-READ-DOCFILE THRU 900-EXIT.
023300     PERFORM 910-READ-CLSFILE THRU 910-EXIT.
023400     IF NO-MORE-DOCS
023500         MOVE "EMPTY DOCFILE" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN.
023700 000-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* 100-MAINLINE - EXTRACT ONE DOCUMENT'S FIELDS, READ THE NEXT
024200* PAIR OF RECORDS.
024300******************************************************************
024400 100-MAINLINE.
024500     MOVE "100-MAINLINE" TO PARA-NAME.
024600     PERFORM 200-EXTRACT-FIELDS THRU 200-EXIT.
024700     PERFORM 250-CALC-ACCURACY THRU 250-EXIT.
024800     PERFORM 900-READ-DOCFILE THRU 900-EXIT.
024900     PERFORM 910-READ-CLSFILE THRU 910-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400* 200-EXTRACT-FIELDS - WALK THE FULL CLMFDEF TABLE.  AN ENTRY
025500* IS SCANNED IF IT BELONGS TO THIS DOCUMENT'S TYPE OR IS ONE OF
025600* THE "CM" COMMON FIELDS CARRIED FOR EVERY TYPE.
025700******************************************************************
025800 200-EXTRACT-FIELDS.
025900     MOVE "200-EXTRACT-FIELDS" TO PARA-NAME.
026000     MOVE ZERO TO WS-FIELDS-EXTRACTED.
026100     MOVE ZERO TO WS-CONF-TOTAL.
026200     MOVE DOC-TEXT-SCAN TO CLMSCAN-DOC-TEXT.
026300     INSPECT CLMSCAN-DOC-TEXT CONVERTING WS-LOWER-ALPHA
026400         TO WS-UPPER-ALPHA.
026500     PERFORM 210-EXTRACT-ONE-FIELD THRU 210-EXIT
026600         VARYING CLMFDEF-IDX FROM 1 BY 1
026700         UNTIL CLMFDEF-IDX > CLMFDEF-TOTAL-FIELDS.
026800 200-EXIT.
026900     EXIT.
027000
027100 210-EXTRACT-ONE-FIELD.
027200     IF CLMFDEF-TYPE-CODE(CLMFDEF-IDX) NOT = CLS-DOC-TYPE
027300        AND CLMFDEF-TYPE-CODE(CLMFDEF-IDX) NOT = "CM"
027400         GO TO 210-EXIT.
027500
027600     MOVE CLMFDEF-FIELD-NAME(CLMFDEF-IDX) TO CLMSCAN-LABEL.
027700     MOVE CLMFDEF-FIELD-LTH(CLMFDEF-IDX)  TO CLMSCAN-LABEL-LTH.
027800     CALL "CLMSCAN" USING CLMSCAN-LINKAGE.
027900
028000     IF CLMSCAN-FOUND
028100         PERFORM 300-WRITE-EXTFILE THRU 300-EXIT
028200         ADD 1 TO WS-FIELDS-EXTRACTED
028300         ADD 0.90 TO WS-CONF-TOTAL.
028400 210-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* 250-CALC-ACCURACY - PER-DOCUMENT ACCURACY, HELD ONLY FOR THE
028900* END-OF-JOB TOTALS.  CLMRPT RECOMPUTES THE SAME NUMBER OFF
029000* EXTFILE FOR THE PRINTED REPORT.
029100******************************************************************
029200 250-CALC-ACCURACY.
029300     MOVE "250-CALC-ACCURACY" TO PARA-NAME.
029400     IF WS-FIELDS-EXTRACTED = ZERO
029500         MOVE ZERO TO WS-ACCURACY
029600         ADD 1 TO DOCS-ZERO-EXTRACT
029700     ELSE
029800         IF WS-FIELDS-EXTRACTED NOT LESS THAN 5
029900             MOVE 1.00 TO WS-FIELDS-RATIO
030000         ELSE
030100             COMPUTE WS-FIELDS-RATIO ROUNDED =
030200                 WS-FIELDS-EXTRACTED / 5
030300         END-IF
030400         COMPUTE WS-ACCURACY ROUNDED =
030500             ((WS-CONF-TOTAL / WS-FIELDS-EXTRACTED) * 0.7) +
030600             (WS-FIELDS-RATIO * 0.3)
030700         IF WS-ACCURACY > 1
030800             MOVE 1.00 TO WS-ACCURACY
030900         END-IF
031000     END-IF.
031100 250-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* 300-WRITE-EXTFILE - ONE RECORD PER FIELD FOUND.
031600******************************************************************
031700 300-WRITE-EXTFILE.
031800     MOVE "300-WRITE-EXTFILE" TO PARA-NAME.
031900     MOVE DOC-CLAIM-ID                    TO EXT-CLAIM-ID.
032000     MOVE DOC-ID                          TO EXT-DOC-ID.
032100     MOVE CLMFDEF-FIELD-NAME(CLMFDEF-IDX) TO EXT-FIELD-NAME.
032200     MOVE CLMSCAN-VALUE                   TO EXT-FIELD-VALUE.
032300     MOVE 0.90                            TO EXT-CONFIDENCE.
032400     WRITE EXT-FD-REC FROM EXT-EXTRACTED-FIELD-REC.
032500     ADD 1 TO FIELDS-WRITTEN.
032600 300-EXIT.
032700     EXIT.
032800
032900 800-OPEN-FILES.
033000     MOVE "800-OPEN-FILES" TO PARA-NAME.
033100     OPEN INPUT DOCFILE, CLSFILE.
033200     OPEN OUTPUT EXTFILE, SYSOUT.
033300 800-EXIT.
033400     EXIT.
033500
033600 850-CLOSE-FILES.
033700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033800     CLOSE DOCFILE, CLSFILE, EXTFILE, SYSOUT.
033900 850-EXIT.
034000     EXIT.
034100
034200 900-READ-DOCFILE.
034300     MOVE "900-READ-DOCFILE" TO PARA-NAME.
034400     READ DOCFILE INTO DOC-DOCUMENT-REC
034500         AT END MOVE "10" TO DFCODE
034600         GO TO 900-EXIT
034700     END-READ.
034800     ADD 1 TO DOCS-READ.
034900 900-EXIT.
035000     EXIT.
035100
035200 910-READ-CLSFILE.
035300     MOVE "910-READ-CLSFILE" TO PARA-NAME.
035400     READ CLSFILE INTO CLS-CLASSIFICATION-REC
035500         AT END MOVE "10" TO CFCODE
035600         GO TO 910-EXIT
035700     END-READ.
035800 910-EXIT.
035900     EXIT.
036000
036100 999-CLEANUP.
036200     MOVE "999-CLEANUP" TO PARA-NAME.
036300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036400     DISPLAY "** DOCUMENTS READ **".
036500     DISPLAY  DOCS-READ.
036600     DISPLAY "** FIELDS EXTRACTED **".
036700     DISPLAY  FIELDS-WRITTEN.
036800     DISPLAY "** DOCUMENTS WITH ZERO EXTRACTION **".
036900     DISPLAY  DOCS-ZERO-EXTRACT.
037000     DISPLAY "******** NORMAL END OF JOB CLMEXTR ********".
037100 999-EXIT.
037200     EXIT.
037300
037400 1000-ABEND-RTN.
037500     WRITE SYSOUT-REC FROM ABEND-REC.
037600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037700     DISPLAY "*** ABNORMAL END OF JOB-CLMEXTR ***" UPON CONSOLE.
037800     DIVIDE ZERO-VAL INTO ONE-VAL.
