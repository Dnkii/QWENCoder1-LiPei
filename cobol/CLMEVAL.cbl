000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEVAL.
000300 AUTHOR. JS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/12/89.
000600 DATE-COMPILED. 06/12/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 3 OF THE CLAIMS ADJUDICATION
001300*          BATCH.  IT READS EXTFILE (THE FIELDS CLMEXTR PULLED
001400*          OFF EACH DOCUMENT) A CLAIM AT A TIME - A CONTROL
001500*          BREAK ON THE CLAIM ID - MERGING EACH FIELD ACROSS
001600*          ALL OF A CLAIM'S DOCUMENTS.  WHERE TWO DOCUMENTS
001700*          BOTH CARRY A VALUE FOR THE SAME FIELD, THE LATER
001800*          DOCUMENT (LATER IN DOC-ID SEQUENCE) WINS SIMPLY
001900*          BECAUSE WE KEEP OVERWRITING THE SAME WORKING-STORAGE
002000*          SLOT AS WE READ FORWARD.
002100*
002200*          ONCE A CLAIM'S FIELDS ARE MERGED, THE CLAIM'S POLICY
002300*          IS MATCHED OFF POLFILE (DEFAULT HEALTH-BASIC WHEN
002400*          NOT FOUND), AND THE COVERAGE CHECK, EXCLUSION SCAN,
002500*          FOUR RISK RULES, PAYOUT AND CONFIDENCE CALCULATIONS
002600*          RUN AGAINST THE MERGED DATA.  CLMPAYC DOES THE
002700*          ACTUAL PAYOUT/CONFIDENCE ARITHMETIC.
002800*
002900******************************************************************
003000*
003100*          INPUT FILES             -   DDS0001.EXTFILE
003200*                                      DDS0001.POLFILE
003300*
003400*          OUTPUT FILE PRODUCED    -   DDS0001.EVLFILE
003500*
003600*          DUMP FILE               -   SYSOUT
003700*
003800******************************************************************
003900*CHANGE LOG.
004000*
004100* DATE     BY    TICKET     DESCRIPTION
004200* -------- ----- ---------- ---------------------------------
004300* 06/12/89 JS    INIT       ORIGINAL PROGRAM.                         INIT
004400* 09/02/89 RD    CR0114     POLICY MATCH-MERGE ADDED - FIRST        CR0114
004500*                           CUT DEFAULTED EVERY CLAIM TO HB.
004600* 02/19/90 TGD   CR0158     FOUR RISK RULES ADDED PER THE           CR0158
004700*                           ADJUDICATION UNIT'S DESK PROCEDURE.
004800* 11/06/90 RD    CR0201     PAYOUT/CONFIDENCE ARITHMETIC MOVED      CR0201
004900*                           OUT TO CLMPAYC SO THIS PROGRAM
005000*                           STAYS A CONTROL-BREAK DRIVER.
005100* 04/22/91 JS    CR0233     INVOICE-AMOUNT CLEANUP ADDED -          CR0233
005200*                           VALUES WERE ARRIVING WITH DOLLAR
005300*                           SIGNS AND COMMAS FROM THE INVOICE
005400*                           DOCUMENTS AND BLOWING UP THE
005500*                           ABNORMAL-COST RULE.
005600* 08/30/91 TGD   CR0247     EXCLUSION AND RISK NAMES NOW            CR0247
005700*                           CARRIED INTO THE REASON TEXT - THE
005800*                           ADJUDICATION UNIT WANTED TO SEE
005900*                           WHICH RULE FIRED, NOT JUST A COUNT.
006000* 01/14/92 RD    CR0269     GENDER-AGE-MISMATCH RULE NOW            CR0269
006100*                           REQUIRES A NUMERIC AGE FIELD - A
006200*                           BLANK AGE WAS FALSELY FIRING THE
006300*                           RULE.
006400* 06/03/93 MM    CR0301     GENERAL TEXT-LENGTH HELPER ADDED        CR0301
006500*                           (380-FIND-TEXT-LENGTH) FOR THE
006600*                           PRE-EXISTING-CONDITION SUBSTRING
006700*                           TEST - DIAGNOSIS VALUES WITH
006800*                           EMBEDDED SPACES WERE MISCOMPARING.
006900* 10/11/94 RD    CR0322     STANDARD ABEND COPYBOOK REISSUED.       CR0322
007000* 12/29/98 TGD   CR0455     Y2K REVIEW - NO DATE FIELDS OF SIZE     CR0455
007100*                           2 IN THIS PROGRAM.  NO CHANGE
007200*                           REQUIRED.  SIGNED OFF PER Y2K PLAN.
007300* 03/17/00 RD    CR0481     TOTAL-PAYOUT BATCH ACCUMULATOR          CR0481
007400*                           ADDED FOR THE END-OF-JOB TOTALS.
007500* 04/19/02 RD    CR0540     EXCLUSION SCAN AND RISK RULES 1/2/4     CR0540
007600*                           WERE CASE-SENSITIVE - A DIAGNOSIS
007700*                           FIELD PULLED IN MIXED CASE WAS NOT
007800*                           MATCHING THE PLAN'S EXCLUSION TERMS
007900*                           OR THE RULE LITERALS.  210-APPLY-
008000*                           FIELD NOW UPPERCASES DIAGNOSIS,
008100*                           TREATMENT-DETAILS, MEDICAL-HISTORY,
008200*                           GENDER AND MEDICATIONS AS THEY ARE
008300*                           MERGED IN FROM EXTFILE.
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-390.
008800 OBJECT-COMPUTER. IBM-390.
008900 SPECIAL-NAMES.
009000     C01 IS NEXT-PAGE.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT SYSOUT
009400     ASSIGN TO UT-S-SYSOUT
009500       ORGANIZATION IS SEQUENTIAL.
009600
009700     SELECT EXTFILE
009800     ASSIGN TO UT-S-EXTFILE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS EFCODE.
010100
010200     SELECT POLFILE
010300     ASSIGN TO UT-S-POLFILE
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS PFCODE.
010600
010700     SELECT EVLFILE
010800     ASSIGN TO UT-S-EVLFILE
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS VFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200 FD  EXTFILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 80 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS EXT-FD-REC.
012800 01  EXT-FD-REC  PIC X(80).
012900
013000****** ONE POLICY RECORD PER CLAIM CASE - MAY NOT BE PRESENT
013100****** FOR EVERY CLAIM ID SEEN ON EXTFILE
013200 FD  POLFILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 80 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS POL-FD-REC.
013800 01  POL-FD-REC  PIC X(80).
013900
014000 FD  EVLFILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 132 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS EVL-FD-REC.
014600 01  EVL-FD-REC  PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900
015000 01  FILE-STATUS-CODES.
015100     05  EFCODE                  PIC X(2).
015200         88 NO-MORE-EXT   VALUE "10".
015300     05  PFCODE                  PIC X(2).
015400         88 NO-MORE-POL   VALUE "10".
015500     05  VFCODE                  PIC X(2).
015600
015700 COPY CLMEXTF.
015800 COPY CLMPOL.
015900 COPY CLMEVLF.
016000 COPY CLMPLAN.
016100 COPY CLMRISK.
016200
016300** FIELDS MERGED ACROSS ALL OF A CLAIM'S DOCUMENTS - A LATER
016400** DOCUMENT'S VALUE OVERWRITES AN EARLIER ONE FOR THE SAME NAME
016500** UPPERCASE-FOLD TABLES SO EXCLUSION/RISK TEXT MATCHES ARE
016600** CASE-INSENSITIVE - PLAN EXCLUSION TERMS AND RULE LITERALS
016700** ARE ALL CARRIED IN UPPERCASE
016800 01  WS-LOWER-ALPHA          PIC X(26)
016900                     VALUE "abcdefghijklmnopqrstuvwxyz".
017000 01  WS-UPPER-ALPHA          PIC X(26)
017100                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017200
017300 01  WS-CLAIM-FIELDS.
017400     05  WS-CURRENT-CLAIM        PIC X(10).
017500     05  WS-DIAGNOSIS            PIC X(36).
017600     05  WS-TREATMENT-DETAILS    PIC X(36).
017700     05  WS-MEDICAL-HISTORY      PIC X(36).
017800     05  WS-AGE-TEXT             PIC X(36).
017900     05  WS-GENDER-TEXT          PIC X(36).
018000     05  WS-INVOICE-TEXT         PIC X(36).
018100     05  WS-MEDICATIONS          PIC X(36).
018200 01  WS-CLAIM-FIELDS-R REDEFINES WS-CLAIM-FIELDS.
018300     05  FILLER                  PIC X(262).
018400
018500** MATCHED PLAN RATES - LOADED FROM CLMPLAN, GENERIC OF PLAN
018600 01  WS-PLAN-RATES.
018700     05  WS-PLAN-CODE            PIC X(2).
018800     05  WS-PLAN-ANNUAL-LIMIT    PIC 9(9)V99.
018900     05  WS-PLAN-PERSTAY-LIMIT   PIC 9(9)V99.
019000     05  WS-PLAN-SELFPAY-PCT     PIC 9V99.
019100     05  WS-PLAN-EXCL-COUNT      PIC 9(1).
019200 01  WS-PLAN-EXCL-TABLE.
019300     05  WS-PLAN-EXCL-ENTRY OCCURS 4 TIMES.
019400         10  WS-PLAN-EXCL-TERM   PIC X(15).
019500         10  WS-PLAN-EXCL-LTH    PIC 9(2).
019600
019700** AGE FIELD CONVERTED TO NUMERIC, RIGHT-JUSTIFIED, ZERO-FILLED
019800 01  WS-AGE-BUILD.
019900     05  WS-AGE-DIGITS           PIC X(3) VALUE "000".
020000 01  WS-AGE-BUILD-R REDEFINES WS-AGE-BUILD.
020100     05  WS-AGE-NUM              PIC 9(3).
020200 01  WS-AGE-SWITCHES.
020300     05  WS-AGE-VALID-SW         PIC X(1) VALUE "N".
020400         88  WS-AGE-IS-NUMERIC   VALUE "Y".
020500 77  WS-AGE-LTH                  PIC 9(2) COMP.
020600
020700** INVOICE-AMOUNT CLEANED OF "$" AND "," THEN SPLIT ON THE
020800** DECIMAL POINT INTO A 9(9)V99 NUMERIC VIEW
020900 01  WS-INVOICE-BUILD.
021000     05  WS-INT-TEXT             PIC X(9) VALUE "000000000".
021100     05  WS-DEC-TEXT             PIC X(2) VALUE "00".
021200 01  WS-INVOICE-BUILD-R REDEFINES WS-INVOICE-BUILD.
021300     05  WS-INVOICE-NUM          PIC 9(9)V99.
021400 01  WS-INVOICE-CLEAN.
021500     05  WS-CLEAN-TEXT           PIC X(15).
021600     05  WS-CLEAN-LTH            PIC 9(2) COMP.
021700     05  WS-SCAN-IDX             PIC 9(2) COMP.
021800     05  WS-SCAN-CHAR            PIC X(1).
021900     05  WS-SCAN-DONE-SW         PIC X(1).
022000     05  WS-DOT-POS              PIC 9(2) COMP.
022100     05  WS-INT-LTH              PIC 9(2) COMP.
022200     05  WS-INVOICE-VALID-SW     PIC X(1).
022300         88  WS-INVOICE-IS-NUMERIC  VALUE "Y".
022400
022500** GENERAL-PURPOSE TRAILING-SPACE TRIM - BACKS UP FROM
022600** POSITION 36 UNTIL A NON-SPACE CHARACTER IS FOUND
022700 01  WS-TRIM-WORK.
022800     05  WS-TRIM-SOURCE          PIC X(36).
022900     05  WS-TRIM-LENGTH          PIC 9(2) COMP.
023000     05  WS-TRIM-IDX             PIC 9(2) COMP.
023100     05  WS-TRIM-DONE-SW         PIC X(1).
023200
023300 77  WS-SCAN-POS                 PIC 9(2) COMP.
023400 77  WS-EXCL-IDX                 PIC 9(1) COMP.
023500
023600 01  WS-REASON-BUILD.
023700     05  WS-EXCL-NAMES           PIC X(60) VALUE SPACES.
023800     05  WS-EXCL-NAMES-PTR       PIC 9(2) COMP.
023900     05  WS-RISK-NAMES           PIC X(60) VALUE SPACES.
024000     05  WS-RISK-NAMES-PTR       PIC 9(2) COMP.
024100     05  WS-REASONS-WORK         PIC X(90) VALUE SPACES.
024200     05  WS-REASONS-PTR          PIC 9(3) COMP.
024300
024400 01  WS-RISK-COUNTERS.
024500     05  WS-EXCL-COUNT           PIC 9(2) COMP.
024600     05  WS-RISK-COUNT           PIC 9(2) COMP.
024700
024800 01  CLMPAYC-LINKAGE.
024900     05  CLMPAYC-CALC-SW          PIC X(1).
025000         88  CLMPAYC-DO-PAYOUT    VALUE "P".
025100         88  CLMPAYC-DO-CONF      VALUE "C".
025200     05  CLMPAYC-COVERED-FLAG     PIC X(1).
025300         88  CLMPAYC-IS-COVERED   VALUE "Y".
025400     05  CLMPAYC-EXCL-COUNT       PIC 9(2).
025500     05  CLMPAYC-RISK-COUNT       PIC 9(2).
025600     05  CLMPAYC-INVOICE-AMT      PIC 9(9)V99.
025700     05  CLMPAYC-SELFPAY-PCT      PIC 9V99.
025800     05  CLMPAYC-ANNUAL-LIMIT     PIC 9(9)V99.
025900     05  CLMPAYC-PAYOUT           PIC 9(9)V99.
026000     05  CLMPAYC-CONFIDENCE       PIC 9V99.
026100
026200 01  WS-SYSOUT-REC.
026300     05  MSG                     PIC X(80).
026400
026500 01  WS-JOB-TOTALS.
026600     05 CLAIMS-PROCESSED         PIC 9(7) COMP.
026700     05 CLAIMS-COVERED           PIC 9(7) COMP.
026800     05 CLAIMS-WITH-EXCL         PIC 9(7) COMP.
026900 77  TOTAL-PAYOUT                PIC 9(9)V99 COMP-3.
027000
027100 COPY CLMABND.
027200
027300 PROCEDURE DIVISION.
027400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027500     PERFORM 100-MAINLINE THRU 100-EXIT
027600             UNTIL NO-MORE-EXT.
027700     PERFORM 999-CLEANUP THRU 999-EXIT.
027800     MOVE +0 TO RETURN-CODE.
027900     GOBACK.
028000
028100******************************************************************
028200* 000-HOUSEKEEPING - OPEN FILES, PRIME BOTH INPUT STREAMS.
028300******************************************************************
028400 000-HOUSEKEEPING.
028500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028600     DISPLAY "******** BEGIN JOB CLMEVAL ********".
028700     INITIALIZE WS-JOB-TOTALS.
028800     MOVE ZERO TO TOTAL-PAYOUT.
028900     PERFORM 850-OPEN-FILES THRU 850-EXIT.
029000     PERFORM 900-READ-EXTFILE THRU 900-EXIT.
029100     PERFORM 920-READ-POLFILE THRU 920-EXIT.
029200     IF NO-MORE-EXT
029300         MOVE "EMPTY EXTFILE" TO ABEND-REASON
029400         GO TO 1000-ABEND-RTN.
029500 000-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900* 100-MAINLINE - EVALUATE ONE CLAIM (ALL RECORDS ON EXTFILE
030000* SHARING THE SAME CLAIM ID).
030100******************************************************************
030200 100-MAINLINE.
030300     MOVE "100-MAINLINE" TO PARA-NAME.
030400     MOVE SPACES TO WS-DIAGNOSIS WS-TREATMENT-DETAILS
030500                    WS-MEDICAL-HISTORY WS-AGE-TEXT
030600                    WS-GENDER-TEXT WS-INVOICE-TEXT
030700                    WS-MEDICATIONS.
030800     MOVE EXT-CLAIM-ID TO WS-CURRENT-CLAIM.
030900     MOVE SPACES TO EVL-EVALUATION-REC.
031000     MOVE WS-CURRENT-CLAIM TO EVL-CLAIM-ID.
031100     MOVE ZERO TO WS-EXCL-COUNT WS-RISK-COUNT.
031200     MOVE SPACES TO WS-EXCL-NAMES WS-RISK-NAMES WS-REASONS-WORK.
031300     MOVE 1 TO WS-EXCL-NAMES-PTR WS-RISK-NAMES-PTR WS-REASONS-PTR.
031400
031500     PERFORM 200-MERGE-CLAIM-FIELDS THRU 200-EXIT
031600         UNTIL NO-MORE-EXT OR EXT-CLAIM-ID NOT = WS-CURRENT-CLAIM.
031700
031800     PERFORM 300-MATCH-POLICY THRU 300-EXIT.
031900     PERFORM 340-CONVERT-AGE THRU 340-EXIT.
032000     PERFORM 350-CLEAN-INVOICE-AMOUNT THRU 350-EXIT.
032100     PERFORM 400-COVERAGE-CHECK THRU 400-EXIT.
032200     PERFORM 450-EXCLUSION-SCAN THRU 450-EXIT.
032300     PERFORM 500-RISK-RULES THRU 500-EXIT.
032400     PERFORM 600-CALC-PAYOUT THRU 600-EXIT.
032500     PERFORM 650-CALC-CONFIDENCE THRU 650-EXIT.
032600     PERFORM 700-BUILD-REASONS THRU 700-EXIT.
032700     PERFORM 800-WRITE-EVLFILE THRU 800-EXIT.
032800 100-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 200-MERGE-CLAIM-FIELDS - APPLY THE CURRENTLY-BUFFERED EXTFILE
033300* RECORD, THEN READ THE NEXT ONE.
033400******************************************************************
033500 200-MERGE-CLAIM-FIELDS.
033600     PERFORM 210-APPLY-FIELD THRU 210-EXIT.
033700     PERFORM 900-READ-EXTFILE THRU 900-EXIT.
033800 200-EXIT.
033900     EXIT.
034000
034100 210-APPLY-FIELD.
034200     IF EXT-FIELD-NAME = "DIAGNOSIS"
034300         MOVE EXT-FIELD-VALUE TO WS-DIAGNOSIS
034400         INSPECT WS-DIAGNOSIS CONVERTING WS-LOWER-ALPHA
034500             TO WS-UPPER-ALPHA
034600     END-IF.
034700     IF EXT-FIELD-NAME = "TREATMENT-DETAILS"
034800         MOVE EXT-FIELD-VALUE TO WS-TREATMENT-DETAILS
034900         INSPECT WS-TREATMENT-DETAILS CONVERTING WS-LOWER-ALPHA
035000             TO WS-UPPER-ALPHA
035100     END-IF.
035200     IF EXT-FIELD-NAME = "MEDICAL-HISTORY"
035300         MOVE EXT-FIELD-VALUE TO WS-MEDICAL-HISTORY
035400         INSPECT WS-MEDICAL-HISTORY CONVERTING WS-LOWER-ALPHA
035500             TO WS-UPPER-ALPHA
035600     END-IF.
035700     IF EXT-FIELD-NAME = "AGE"
035800         MOVE EXT-FIELD-VALUE TO WS-AGE-TEXT
035900     END-IF.
036000     IF EXT-FIELD-NAME = "GENDER"
036100         MOVE EXT-FIELD-VALUE TO WS-GENDER-TEXT
036200         INSPECT WS-GENDER-TEXT CONVERTING WS-LOWER-ALPHA
036300             TO WS-UPPER-ALPHA
036400     END-IF.
036500     IF EXT-FIELD-NAME = "INVOICE-AMOUNT"
036600         MOVE EXT-FIELD-VALUE TO WS-INVOICE-TEXT
036700     END-IF.
036800     IF EXT-FIELD-NAME = "MEDICATIONS"
036900         MOVE EXT-FIELD-VALUE TO WS-MEDICATIONS
037000         INSPECT WS-MEDICATIONS CONVERTING WS-LOWER-ALPHA
037100             TO WS-UPPER-ALPHA
037200     END-IF.
037300 210-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 300-MATCH-POLICY - ADVANCE POLFILE UP TO THIS CLAIM.  NO
037800* MATCH MEANS HEALTH-BASIC BY DEFAULT.
037900******************************************************************
038000 300-MATCH-POLICY.
038100     MOVE "300-MATCH-POLICY" TO PARA-NAME.
038200     PERFORM 310-ADVANCE-POLFILE THRU 310-EXIT
038300         UNTIL NO-MORE-POL OR POL-CLAIM-ID NOT LESS THAN
038400             WS-CURRENT-CLAIM.
038500
038600     IF NOT NO-MORE-POL AND POL-CLAIM-ID = WS-CURRENT-CLAIM
038700         MOVE POL-PLAN-CODE TO WS-PLAN-CODE
038800     ELSE
038900         MOVE "HB" TO WS-PLAN-CODE.
039000
039100     PERFORM 320-LOAD-PLAN-RATES THRU 320-EXIT.
039200 300-EXIT.
039300     EXIT.
039400
039500 310-ADVANCE-POLFILE.
039600     PERFORM 920-READ-POLFILE THRU 920-EXIT.
039700 310-EXIT.
039800     EXIT.
039900
040000 320-LOAD-PLAN-RATES.
040100     IF WS-PLAN-CODE = "AC"
040200         MOVE CLMPLAN-AC-CODE          TO WS-PLAN-CODE
040300         MOVE CLMPLAN-AC-ANNUAL-LIMIT   TO WS-PLAN-ANNUAL-LIMIT
040400         MOVE CLMPLAN-AC-PERSTAY-LIMIT  TO WS-PLAN-PERSTAY-LIMIT
040500         MOVE CLMPLAN-AC-SELFPAY-PCT    TO WS-PLAN-SELFPAY-PCT
040600         MOVE CLMPLAN-AC-EXCL-COUNT     TO WS-PLAN-EXCL-COUNT
040700         MOVE CLMPLAN-AC-EXCL-ENTRY(1)  TO WS-PLAN-EXCL-ENTRY(1)
040800         MOVE CLMPLAN-AC-EXCL-ENTRY(2)  TO WS-PLAN-EXCL-ENTRY(2)
040900         MOVE CLMPLAN-AC-EXCL-ENTRY(3)  TO WS-PLAN-EXCL-ENTRY(3)
041000         MOVE CLMPLAN-AC-EXCL-ENTRY(4)  TO WS-PLAN-EXCL-ENTRY(4)
041100     ELSE
041200         MOVE CLMPLAN-HB-CODE          TO WS-PLAN-CODE
041300         MOVE CLMPLAN-HB-ANNUAL-LIMIT   TO WS-PLAN-ANNUAL-LIMIT
041400         MOVE CLMPLAN-HB-PERSTAY-LIMIT  TO WS-PLAN-PERSTAY-LIMIT
041500         MOVE CLMPLAN-HB-SELFPAY-PCT    TO WS-PLAN-SELFPAY-PCT
041600         MOVE CLMPLAN-HB-EXCL-COUNT     TO WS-PLAN-EXCL-COUNT
041700         MOVE CLMPLAN-HB-EXCL-ENTRY(1)  TO WS-PLAN-EXCL-ENTRY(1)
041800         MOVE CLMPLAN-HB-EXCL-ENTRY(2)  TO WS-PLAN-EXCL-ENTRY(2)
041900         MOVE CLMPLAN-HB-EXCL-ENTRY(3)  TO WS-PLAN-EXCL-ENTRY(3)
042000         MOVE CLMPLAN-HB-EXCL-ENTRY(4)  TO WS-PLAN-EXCL-ENTRY(4).
042100 320-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500* 340-CONVERT-AGE - AGE FIELD, IF NUMERIC, RIGHT-JUSTIFIED INTO
042600* A 3-DIGIT ZERO-FILLED WORK FIELD.  A BLANK OR NON-NUMERIC AGE
042700* LEAVES THE VALID SWITCH OFF - RISK RULE 1 THEN NEVER FIRES.
042800******************************************************************
042900 340-CONVERT-AGE.
043000     MOVE "N" TO WS-AGE-VALID-SW.
043100     MOVE ZERO TO WS-AGE-LTH.
043200     INSPECT WS-AGE-TEXT TALLYING WS-AGE-LTH
043300         FOR CHARACTERS BEFORE INITIAL SPACE.
043400     IF WS-AGE-LTH > ZERO AND WS-AGE-LTH < 4
043500         IF WS-AGE-TEXT(1:WS-AGE-LTH) IS NUMERIC
043600             MOVE "000" TO WS-AGE-DIGITS
043700             MOVE WS-AGE-TEXT(1:WS-AGE-LTH) TO
043800                 WS-AGE-DIGITS(4 - WS-AGE-LTH:WS-AGE-LTH)
043900             MOVE "Y" TO WS-AGE-VALID-SW
044000         END-IF
044100     END-IF.
044200 340-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600* 350-CLEAN-INVOICE-AMOUNT - STRIP "$" AND "," FROM THE INVOICE
044700* VALUE, THEN SPLIT ON THE DECIMAL POINT.
044800******************************************************************
044900 350-CLEAN-INVOICE-AMOUNT.
045000     MOVE SPACES TO WS-CLEAN-TEXT.
045100     MOVE ZERO TO WS-CLEAN-LTH.
045200     MOVE "N" TO WS-SCAN-DONE-SW.
045300     MOVE "N" TO WS-INVOICE-VALID-SW.
045400     MOVE "000000000" TO WS-INT-TEXT.
045500     MOVE "00" TO WS-DEC-TEXT.
045600
045700     PERFORM 355-SCAN-INVOICE-CHAR THRU 355-EXIT
045800         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 15.
045900
046000     IF WS-CLEAN-LTH = ZERO
046100         GO TO 350-EXIT.
046200
046300     MOVE ZERO TO WS-DOT-POS.
046400     INSPECT WS-CLEAN-TEXT(1:WS-CLEAN-LTH) TALLYING WS-DOT-POS
046500         FOR CHARACTERS BEFORE INITIAL ".".
046600
046700     IF WS-DOT-POS NOT LESS THAN WS-CLEAN-LTH
046800         IF WS-CLEAN-LTH > 9
046900             GO TO 350-EXIT
047000         END-IF
047100         IF WS-CLEAN-TEXT(1:WS-CLEAN-LTH) NOT NUMERIC
047200             GO TO 350-EXIT
047300         END-IF
047400         MOVE WS-CLEAN-TEXT(1:WS-CLEAN-LTH) TO
047500             WS-INT-TEXT(10 - WS-CLEAN-LTH:WS-CLEAN-LTH)
047600     ELSE
047700         MOVE WS-DOT-POS TO WS-INT-LTH
047800         IF WS-INT-LTH > 9 OR WS-INT-LTH = ZERO
047900             GO TO 350-EXIT
048000         END-IF
048100         IF WS-CLEAN-TEXT(1:WS-INT-LTH) NOT NUMERIC
048200             GO TO 350-EXIT
048300         END-IF
048400         MOVE WS-CLEAN-TEXT(1:WS-INT-LTH) TO
048500             WS-INT-TEXT(10 - WS-INT-LTH:WS-INT-LTH)
048600         IF WS-CLEAN-TEXT(WS-INT-LTH + 2:2) IS NUMERIC
048700             MOVE WS-CLEAN-TEXT(WS-INT-LTH + 2:2) TO WS-DEC-TEXT
048800         END-IF
048900     END-IF.
049000
049100     MOVE "Y" TO WS-INVOICE-VALID-SW.
049200 350-EXIT.
049300     EXIT.
049400
049500 355-SCAN-INVOICE-CHAR.
049600     IF WS-SCAN-DONE-SW = "Y"
049700         GO TO 355-EXIT.
049800     MOVE WS-INVOICE-TEXT(WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
049900     IF WS-SCAN-CHAR = SPACE
050000         MOVE "Y" TO WS-SCAN-DONE-SW
050100         GO TO 355-EXIT.
050200     IF WS-SCAN-CHAR = "$" OR WS-SCAN-CHAR = ","
050300         GO TO 355-EXIT.
050400     ADD 1 TO WS-CLEAN-LTH.
050500     MOVE WS-SCAN-CHAR TO WS-CLEAN-TEXT(WS-CLEAN-LTH:1).
050600 355-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000* 380-FIND-TEXT-LENGTH - GENERAL TRAILING-SPACE TRIM.  MOVE THE
051100* FIELD TO WS-TRIM-SOURCE FIRST; RESULT COMES BACK IN
051200* WS-TRIM-LENGTH.
051300******************************************************************
051400 380-FIND-TEXT-LENGTH.
051500     MOVE 36 TO WS-TRIM-IDX.
051600     MOVE "N" TO WS-TRIM-DONE-SW.
051700     PERFORM 385-BACK-SCAN THRU 385-EXIT
051800         UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-DONE-SW = "Y".
051900     MOVE WS-TRIM-IDX TO WS-TRIM-LENGTH.
052000 380-EXIT.
052100     EXIT.
052200
052300 385-BACK-SCAN.
052400     IF WS-TRIM-SOURCE(WS-TRIM-IDX:1) = SPACE
052500         SUBTRACT 1 FROM WS-TRIM-IDX
052600     ELSE
052700         MOVE "Y" TO WS-TRIM-DONE-SW.
052800 385-EXIT.
052900     EXIT.
053000
053100******************************************************************
053200* 400-COVERAGE-CHECK - COVERED IFF DIAGNOSIS IS PRESENT.
053300******************************************************************
053400 400-COVERAGE-CHECK.
053500     MOVE "400-COVERAGE-CHECK" TO PARA-NAME.
053600     IF WS-DIAGNOSIS = SPACES
053700         SET EVL-NOT-COVERED TO TRUE
053800     ELSE
053900         SET EVL-COVERED TO TRUE.
054000 400-EXIT.
054100     EXIT.
054200
054300******************************************************************
054400* 450-EXCLUSION-SCAN - PLAN'S EXCLUSION TERMS AGAINST DIAGNOSIS
054500* AND TREATMENT-DETAILS.  A TERM COUNTS ONCE.
054600******************************************************************
054700 450-EXCLUSION-SCAN.
054800     MOVE "450-EXCLUSION-SCAN" TO PARA-NAME.
054900     PERFORM 460-CHECK-ONE-EXCLUSION THRU 460-EXIT
055000         VARYING WS-EXCL-IDX FROM 1 BY 1
055100         UNTIL WS-EXCL-IDX > WS-PLAN-EXCL-COUNT.
055200 450-EXIT.
055300     EXIT.
055400
055500 460-CHECK-ONE-EXCLUSION.
055600     MOVE ZERO TO WS-SCAN-POS.
055700     INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
055800         FOR CHARACTERS BEFORE INITIAL
055900         WS-PLAN-EXCL-TERM(WS-EXCL-IDX)
056000             (1:WS-PLAN-EXCL-LTH(WS-EXCL-IDX)).
056100     IF WS-SCAN-POS < 36
056200         PERFORM 465-RECORD-EXCLUSION THRU 465-EXIT
056300         GO TO 460-EXIT.
056400
056500     MOVE ZERO TO WS-SCAN-POS.
056600     INSPECT WS-TREATMENT-DETAILS TALLYING WS-SCAN-POS
056700         FOR CHARACTERS BEFORE INITIAL
056800         WS-PLAN-EXCL-TERM(WS-EXCL-IDX)
056900             (1:WS-PLAN-EXCL-LTH(WS-EXCL-IDX)).
057000     IF WS-SCAN-POS < 36
057100         PERFORM 465-RECORD-EXCLUSION THRU 465-EXIT.
057200 460-EXIT.
057300     EXIT.
057400
057500 465-RECORD-EXCLUSION.
057600     ADD 1 TO WS-EXCL-COUNT.
057700     STRING WS-PLAN-EXCL-TERM(WS-EXCL-IDX)
057800                (1:WS-PLAN-EXCL-LTH(WS-EXCL-IDX)) DELIMITED BY SIZE
057900            " "                                   DELIMITED BY SIZE
058000         INTO WS-EXCL-NAMES WITH POINTER WS-EXCL-NAMES-PTR.
058100 465-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500* 500-RISK-RULES - THE FOUR RATING-ENGINE RISK RULES, EACH AT
058600* MOST ONCE PER CLAIM.
058700******************************************************************
058800 500-RISK-RULES.
058900     MOVE "500-RISK-RULES" TO PARA-NAME.
059000     PERFORM 510-RISK-RULE-1 THRU 510-EXIT.
059100     PERFORM 520-RISK-RULE-2 THRU 520-EXIT.
059200     PERFORM 530-RISK-RULE-3 THRU 530-EXIT.
059300     PERFORM 540-RISK-RULE-4 THRU 540-EXIT.
059400 500-EXIT.
059500     EXIT.
059600
059700* RULE 1 - GENDER-AGE-MISMATCH (HIGH)
059800 510-RISK-RULE-1.
059900     IF WS-AGE-IS-NUMERIC AND WS-AGE-NUM < 18
060000         MOVE ZERO TO WS-SCAN-POS
060100         INSPECT WS-GENDER-TEXT TALLYING WS-SCAN-POS
060200             FOR CHARACTERS BEFORE INITIAL "F"
060300         IF WS-SCAN-POS < 36
060400             MOVE ZERO TO WS-SCAN-POS
060500             INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
060600                 FOR CHARACTERS BEFORE INITIAL "PREGNAN"
060700             IF WS-SCAN-POS < 36
060800                 PERFORM 515-FIRE-RISK-1 THRU 515-EXIT
060900             ELSE
061000                 MOVE ZERO TO WS-SCAN-POS
061100                 INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
061200                     FOR CHARACTERS BEFORE INITIAL "OBSTETRIC"
061300                 IF WS-SCAN-POS < 36
061400                     PERFORM 515-FIRE-RISK-1 THRU 515-EXIT
061500                 ELSE
061600                     MOVE ZERO TO WS-SCAN-POS
061700                     INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
061800                         FOR CHARACTERS BEFORE INITIAL "GYNECOLOG"
061900                     IF WS-SCAN-POS < 36
062000                         PERFORM 515-FIRE-RISK-1 THRU 515-EXIT
062100                     END-IF
062200                 END-IF
062300             END-IF
062400         END-IF
062500     END-IF.
062600 510-EXIT.
062700     EXIT.
062800
062900 515-FIRE-RISK-1.
063000     ADD 1 TO WS-RISK-COUNT.
063100     STRING CLMRISK-1-NAME DELIMITED BY SPACE
063200            " "            DELIMITED BY SIZE
063300         INTO WS-RISK-NAMES WITH POINTER WS-RISK-NAMES-PTR.
063400 515-EXIT.
063500     EXIT.
063600
063700* RULE 2 - PRE-EXISTING-CONDITION (HIGH)
063800 520-RISK-RULE-2.
063900     IF WS-MEDICAL-HISTORY NOT = SPACES AND
064000        WS-DIAGNOSIS NOT = SPACES
064100         MOVE WS-DIAGNOSIS TO WS-TRIM-SOURCE
064200         PERFORM 380-FIND-TEXT-LENGTH THRU 380-EXIT
064300         IF WS-TRIM-LENGTH > ZERO
064400             MOVE ZERO TO WS-SCAN-POS
064500             INSPECT WS-MEDICAL-HISTORY TALLYING WS-SCAN-POS
064600                 FOR CHARACTERS BEFORE INITIAL
064700                 WS-DIAGNOSIS(1:WS-TRIM-LENGTH)
064800             IF WS-SCAN-POS < 36
064900                 PERFORM 525-FIRE-RISK-2 THRU 525-EXIT
065000             END-IF
065100         END-IF
065200     END-IF.
065300 520-EXIT.
065400     EXIT.
065500
065600 525-FIRE-RISK-2.
065700     ADD 1 TO WS-RISK-COUNT.
065800     STRING CLMRISK-2-NAME DELIMITED BY SPACE
065900            " "            DELIMITED BY SIZE
066000         INTO WS-RISK-NAMES WITH POINTER WS-RISK-NAMES-PTR.
066100 525-EXIT.
066200     EXIT.
066300
066400* RULE 3 - ABNORMAL-COST (MEDIUM)
066500 530-RISK-RULE-3.
066600     IF WS-INVOICE-IS-NUMERIC AND WS-INVOICE-NUM > 20000.00
066700         PERFORM 535-FIRE-RISK-3 THRU 535-EXIT.
066800 530-EXIT.
066900     EXIT.
067000
067100 535-FIRE-RISK-3.
067200     ADD 1 TO WS-RISK-COUNT.
067300     STRING CLMRISK-3-NAME DELIMITED BY SPACE
067400            " "            DELIMITED BY SIZE
067500         INTO WS-RISK-NAMES WITH POINTER WS-RISK-NAMES-PTR.
067600 535-EXIT.
067700     EXIT.
067800
067900* RULE 4 - MEDICATION-MISMATCH (HIGH)
068000 540-RISK-RULE-4.
068100     MOVE ZERO TO WS-SCAN-POS.
068200     INSPECT WS-MEDICATIONS TALLYING WS-SCAN-POS
068300         FOR CHARACTERS BEFORE INITIAL "ANTIBIOTIC".
068400     IF WS-SCAN-POS < 36
068500         MOVE ZERO TO WS-SCAN-POS
068600         INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
068700             FOR CHARACTERS BEFORE INITIAL "INFECTION"
068800         IF WS-SCAN-POS NOT LESS THAN 36
068900             MOVE ZERO TO WS-SCAN-POS
069000             INSPECT WS-DIAGNOSIS TALLYING WS-SCAN-POS
069100                 FOR CHARACTERS BEFORE INITIAL "INFLAMMATION"
069200             IF WS-SCAN-POS NOT LESS THAN 36
069300                 PERFORM 545-FIRE-RISK-4 THRU 545-EXIT
069400             END-IF
069500         END-IF
069600     END-IF.
069700 540-EXIT.
069800     EXIT.
069900
070000 545-FIRE-RISK-4.
070100     ADD 1 TO WS-RISK-COUNT.
070200     STRING CLMRISK-4-NAME DELIMITED BY SPACE
070300            " "            DELIMITED BY SIZE
070400         INTO WS-RISK-NAMES WITH POINTER WS-RISK-NAMES-PTR.
070500 545-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900* 600-CALC-PAYOUT - CALLS CLMPAYC WITH THE PAYOUT SWITCH SET.
071000******************************************************************
071100 600-CALC-PAYOUT.
071200     MOVE "600-CALC-PAYOUT" TO PARA-NAME.
071300     MOVE WS-EXCL-COUNT TO EVL-EXCL-COUNT.
071400     MOVE WS-RISK-COUNT TO EVL-RISK-COUNT.
071500     MOVE WS-PLAN-ANNUAL-LIMIT TO EVL-COVERAGE-LIMIT.
071600
071700     IF EVL-COVERED
071800         MOVE "Y" TO CLMPAYC-COVERED-FLAG
071900     ELSE
072000         MOVE "N" TO CLMPAYC-COVERED-FLAG.
072100     MOVE EVL-EXCL-COUNT       TO CLMPAYC-EXCL-COUNT.
072200     MOVE EVL-RISK-COUNT       TO CLMPAYC-RISK-COUNT.
072300     IF WS-INVOICE-IS-NUMERIC
072400         MOVE WS-INVOICE-NUM TO CLMPAYC-INVOICE-AMT
072500     ELSE
072600         MOVE ZERO TO CLMPAYC-INVOICE-AMT.
072700     MOVE WS-PLAN-SELFPAY-PCT  TO CLMPAYC-SELFPAY-PCT.
072800     MOVE WS-PLAN-ANNUAL-LIMIT TO CLMPAYC-ANNUAL-LIMIT.
072900     MOVE "P" TO CLMPAYC-CALC-SW.
073000     CALL "CLMPAYC" USING CLMPAYC-LINKAGE.
073100     MOVE CLMPAYC-PAYOUT TO EVL-RECOMM-PAYOUT.
073200     ADD CLMPAYC-PAYOUT TO TOTAL-PAYOUT.
073300 600-EXIT.
073400     EXIT.
073500
073600******************************************************************
073700* 650-CALC-CONFIDENCE - CALLS CLMPAYC AGAIN WITH THE CONFIDENCE
073800* SWITCH SET.  THE COVERED/EXCLUSION/RISK FIELDS ARE ALREADY
073900* SET FROM 600-CALC-PAYOUT.
074000******************************************************************
074100 650-CALC-CONFIDENCE.
074200     MOVE "650-CALC-CONFIDENCE" TO PARA-NAME.
074300     MOVE "C" TO CLMPAYC-CALC-SW.
074400     CALL "CLMPAYC" USING CLMPAYC-LINKAGE.
074500     MOVE CLMPAYC-CONFIDENCE TO EVL-CONFIDENCE.
074600 650-EXIT.
074700     EXIT.
074800
074900******************************************************************
075000* 700-BUILD-REASONS - COVERAGE LINE, THEN EXCLUSIONS, THEN
075100* RISKS, THEN THE ALL-CLEAR PHRASE WHEN NOTHING ELSE FIRED.
075200* SEGMENTS ARE JOINED WITH " / " SO CLMRPT CAN SPLIT THEM BACK
075300* OUT INTO SEPARATE PRINT LINES.
075400******************************************************************
075500 700-BUILD-REASONS.
075600     MOVE "700-BUILD-REASONS" TO PARA-NAME.
075700     IF EVL-COVERED
075800         STRING "WITHIN COVERAGE" DELIMITED BY SIZE
075900             INTO WS-REASONS-WORK WITH POINTER WS-REASONS-PTR
076000     ELSE
076100         STRING "POSSIBLY OUT OF COVERAGE - MISSING DIAGNOSIS"
076200                    DELIMITED BY SIZE
076300             INTO WS-REASONS-WORK WITH POINTER WS-REASONS-PTR.
076400
076500     IF WS-EXCL-COUNT > ZERO
076600         STRING " / EXCLUSIONS FOUND: " DELIMITED BY SIZE
076700                EVL-EXCL-COUNT          DELIMITED BY SIZE
076800                " "                     DELIMITED BY SIZE
076900                WS-EXCL-NAMES(1:WS-EXCL-NAMES-PTR - 1)
077000                                        DELIMITED BY SIZE
077100             INTO WS-REASONS-WORK WITH POINTER WS-REASONS-PTR
077200     END-IF.
077300
077400     IF WS-RISK-COUNT > ZERO
077500         STRING " / RISKS DETECTED: " DELIMITED BY SIZE
077600                EVL-RISK-COUNT        DELIMITED BY SIZE
077700                " "                   DELIMITED BY SIZE
077800                WS-RISK-NAMES(1:WS-RISK-NAMES-PTR - 1)
077900                                      DELIMITED BY SIZE
078000             INTO WS-REASONS-WORK WITH POINTER WS-REASONS-PTR
078100     END-IF.
078200
078300     IF EVL-COVERED AND WS-EXCL-COUNT = ZERO
078400                    AND WS-RISK-COUNT = ZERO
078500         STRING " / NO SIGNIFICANT RISK FOUND" DELIMITED BY SIZE
078600             INTO WS-REASONS-WORK WITH POINTER WS-REASONS-PTR
078700     END-IF.
078800
078900     MOVE WS-REASONS-WORK TO EVL-REASONS.
079000 700-EXIT.
079100     EXIT.
079200
079300******************************************************************
079400* 800-WRITE-EVLFILE - ONE RECORD PER CLAIM, BATCH TOTALS BUMPED.
079500******************************************************************
079600 800-WRITE-EVLFILE.
079700     MOVE "800-WRITE-EVLFILE" TO PARA-NAME.
079800     WRITE EVL-FD-REC FROM EVL-EVALUATION-REC.
079900     ADD 1 TO CLAIMS-PROCESSED.
080000     IF EVL-COVERED
080100         ADD 1 TO CLAIMS-COVERED.
080200     IF WS-EXCL-COUNT > ZERO
080300         ADD 1 TO CLAIMS-WITH-EXCL.
080400 800-EXIT.
080500     EXIT.
080600
080700 850-OPEN-FILES.
080800     MOVE "850-OPEN-FILES" TO PARA-NAME.
080900     OPEN INPUT EXTFILE, POLFILE.
081000     OPEN OUTPUT EVLFILE, SYSOUT.
081100 850-EXIT.
081200     EXIT.
081300
081400 860-CLOSE-FILES.
081500     MOVE "860-CLOSE-FILES" TO PARA-NAME.
081600     CLOSE EXTFILE, POLFILE, EVLFILE, SYSOUT.
081700 860-EXIT.
081800     EXIT.
081900
082000 900-READ-EXTFILE.
082100     MOVE "900-READ-EXTFILE" TO PARA-NAME.
082200     READ EXTFILE INTO EXT-EXTRACTED-FIELD-REC
082300         AT END MOVE "10" TO EFCODE
082400         GO TO 900-EXIT
082500     END-READ.
082600 900-EXIT.
082700     EXIT.
082800
082900 920-READ-POLFILE.
083000     MOVE "920-READ-POLFILE" TO PARA-NAME.
083100     READ POLFILE INTO POL-POLICY-REC
083200         AT END MOVE "10" TO PFCODE
083300         GO TO 920-EXIT
083400     END-READ.
083500 920-EXIT.
083600     EXIT.
083700
083800 999-CLEANUP.
083900     MOVE "999-CLEANUP" TO PARA-NAME.
084000     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
084100     DISPLAY "** CLAIMS PROCESSED **".
084200     DISPLAY  CLAIMS-PROCESSED.
084300     DISPLAY "** CLAIMS COVERED **".
084400     DISPLAY  CLAIMS-COVERED.
084500     DISPLAY "** CLAIMS WITH EXCLUSIONS **".
084600     DISPLAY  CLAIMS-WITH-EXCL.
084700     DISPLAY "** TOTAL RECOMMENDED PAYOUT **".
084800     DISPLAY  TOTAL-PAYOUT.
084900     DISPLAY "******** NORMAL END OF JOB CLMEVAL ********".
085000 999-EXIT.
085100     EXIT.
085200
085300 1000-ABEND-RTN.
085400     WRITE SYSOUT-REC FROM ABEND-REC.
085500     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
085600     DISPLAY "*** ABNORMAL END OF JOB-CLMEVAL ***" UPON CONSOLE.
085700     DIVIDE ZERO-VAL INTO ONE-VAL.
