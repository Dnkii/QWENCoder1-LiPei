000100******************************************************************
000200* CLMABND - CLAIMS BATCH ABEND / DIAGNOSTIC RECORD.
000300*
000400* COPY ABENDREC HAS BEEN SHOP STANDARD SINCE THE PATIENT-BILLING
000500* SUITE WAS FIRST WRITTEN - EVERY BATCH STEP CARRIES IT SO SYSOUT
000600* GETS ONE CONSISTENT DUMP LINE NO MATTER WHICH PROGRAM ABENDS.
000700* RE-ISSUED HERE FOR THE CLAIMS ADJUDICATION SUITE - FIELDS ARE
000800* UNCHANGED FROM THE BILLING COPY OF THIS MEMBER.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(1)   VALUE "*".
001200     05  ABEND-PGM-ID            PIC X(8)   VALUE SPACES.
001300     05  FILLER                  PIC X(1)   VALUE SPACE.
001400     05  PARA-NAME               PIC X(20)  VALUE SPACES.
001500     05  FILLER                  PIC X(1)   VALUE SPACE.
001600     05  ABEND-REASON            PIC X(40)  VALUE SPACES.
001700     05  FILLER                  PIC X(1)   VALUE SPACE.
001800     05  FILLER                  PIC X(10)  VALUE "EXPECTED: ".
001900     05  EXPECTED-VAL            PIC X(15)  VALUE SPACES.
002000     05  FILLER                  PIC X(1)   VALUE SPACE.
002100     05  FILLER                  PIC X(8)   VALUE "ACTUAL: ".
002200     05  ACTUAL-VAL              PIC X(15)  VALUE SPACES.
002300     05  FILLER                  PIC X(19)  VALUE SPACES.
002400
002500 77  ZERO-VAL                    PIC 9(1)   VALUE ZERO.
002600 77  ONE-VAL                     PIC 9(1)   VALUE 1.
