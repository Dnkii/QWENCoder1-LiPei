000100******************************************************************
000200* DCLGEN TABLE(DDS0001.CLAIM_PLAN_RULES)                         *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(CLMPLAN))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000     EXEC SQL DECLARE DDS0001.CLAIM_PLAN_RULES TABLE
001100     ( PLAN_CODE                      CHAR(2) NOT NULL,
001200       PLAN_ANNUAL_LIMIT              DECIMAL(11, 2) NOT NULL,
001300       PLAN_PER_STAY_LIMIT            DECIMAL(11, 2) NOT NULL,
001400       PLAN_SELFPAY_PCT               DECIMAL(3, 2) NOT NULL,
001500       PLAN_WAIT_DAYS                 SMALLINT NOT NULL,
001600       PLAN_EXCL_COUNT                SMALLINT NOT NULL,
001700       PLAN_EXCLUSIONS                CHAR(60) NOT NULL
001800     ) END-EXEC.
001900******************************************************************
002000* COBOL DECLARATION FOR TABLE DDS0001.CLAIM_PLAN_RULES           *
002100*                                                                *
002200* NOTE - THIS TABLE WAS RETIRED FROM DDS0001 WHEN THE RATING     *
002300* ENGINE WAS DECOMMISSIONED (SEE PY000 HISTORY, 24/10/16 ENTRY   *
002400* ON THE OLD BILLING SUITE). THE ADJUDICATION BATCH NEVER SELECTS*
002500* AGAINST IT LIVE - THE TWO ROWS BELOW ARE CARRIED AS WORKING-   *
002600* STORAGE CONSTANTS SO THE DCLGEN SHAPE - AND THE FIELD NAMES -  *
002700* SURVIVE FOR THE NEXT PROGRAMMER WHO GOES LOOKING FOR THEM.     *
002800******************************************************************
002900 01  CLMPLAN-HEALTH-BASIC.
003000     10  CLMPLAN-HB-CODE           PIC X(2)     VALUE "HB".
003100     10  CLMPLAN-HB-ANNUAL-LIMIT   PIC 9(9)V99  VALUE 100000.00.
003200     10  CLMPLAN-HB-PERSTAY-LIMIT  PIC 9(9)V99  VALUE 30000.00.
003300     10  CLMPLAN-HB-SELFPAY-PCT    PIC 9V99     VALUE 0.10.
003400     10  CLMPLAN-HB-WAIT-DAYS      PIC 9(3)     VALUE 30.
003500     10  CLMPLAN-HB-EXCL-COUNT     PIC 9(1)     VALUE 4.
003600     10  CLMPLAN-HB-EXCLUSIONS.
003700*        EXCLUSION TERM LENGTH CARRIED WITH EACH TERM SO
003800*        CLMEVAL CAN REFERENCE-MODIFY THE TERM DOWN TO ITS
003900*        TRUE SIZE BEFORE THE SUBSTRING SCAN - SAME IDIOM AS
004000*        CLMKWRD-TEXT-LTH IN CLMKWRD.
004100         15  FILLER                PIC X(17)
004200                             VALUE "PRE-EXISTING    12".
004300         15  FILLER                PIC X(17)
004400                             VALUE "COSMETIC        08".
004500         15  FILLER                PIC X(17)
004600                             VALUE "DENTAL          06".
004700         15  FILLER                PIC X(17)
004800                             VALUE "MATERNITY       09".
004900
005000 01  CLMPLAN-HB-EXCL-TABLE REDEFINES CLMPLAN-HB-EXCLUSIONS.
005100     10  CLMPLAN-HB-EXCL-ENTRY OCCURS 4 TIMES.
005200         15  CLMPLAN-HB-EXCL-TERM      PIC X(15).
005300         15  CLMPLAN-HB-EXCL-LTH       PIC 9(2).
005400
005500 01  CLMPLAN-ACCIDENT.
005600     10  CLMPLAN-AC-CODE           PIC X(2)     VALUE "AC".
005700     10  CLMPLAN-AC-ANNUAL-LIMIT   PIC 9(9)V99  VALUE 500000.00.
005800     10  CLMPLAN-AC-PERSTAY-LIMIT  PIC 9(9)V99  VALUE 500000.00.
005900     10  CLMPLAN-AC-SELFPAY-PCT    PIC 9V99     VALUE 0.00.
006000     10  CLMPLAN-AC-WAIT-DAYS      PIC 9(3)     VALUE 0.
006100     10  CLMPLAN-AC-EXCL-COUNT     PIC 9(1)     VALUE 4.
006200     10  CLMPLAN-AC-EXCLUSIONS.
006300         15  FILLER                PIC X(17)
006400                             VALUE "SUICIDE         07".
006500         15  FILLER                PIC X(17)
006600                             VALUE "DUI             03".
006700         15  FILLER                PIC X(17)
006800                             VALUE "WAR             03".
006900         15  FILLER                PIC X(17)
007000                             VALUE "EXTREME SPORT   13".
007100
007200 01  CLMPLAN-AC-EXCL-TABLE REDEFINES CLMPLAN-AC-EXCLUSIONS.
007300     10  CLMPLAN-AC-EXCL-ENTRY OCCURS 4 TIMES.
007400         15  CLMPLAN-AC-EXCL-TERM      PIC X(15).
007500         15  CLMPLAN-AC-EXCL-LTH       PIC 9(2).
007600******************************************************************
007700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 7       *
007800******************************************************************
