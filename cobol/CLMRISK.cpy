000100******************************************************************
000200* DCLGEN TABLE(DDS0001.CLAIM_RISK_RULES)                         *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(CLMRISK))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000     EXEC SQL DECLARE DDS0001.CLAIM_RISK_RULES TABLE
001100     ( RISK_RULE_SEQ                   SMALLINT NOT NULL,
001200       RISK_RULE_NAME                  CHAR(20) NOT NULL,
001300       RISK_RULE_SEVERITY              CHAR(6) NOT NULL
001400     ) END-EXEC.
001500******************************************************************
001600* COBOL DECLARATION FOR TABLE DDS0001.CLAIM_RISK_RULES           *
001700*                                                                *
001800* SAME HISTORY AS CLMPLAN - RETIRED DB2 TABLE, KEPT HERE AS      *
001900* WORKING-STORAGE CONSTANTS SO THE RULE NAMES PRINTED ON THE     *
002000* EVALUATION BLOCK LINE UP WITH WHAT THE OLD RATING ENGINE       *
002100* CALLED THEM.                                                   *
002200******************************************************************
002300 01  CLMRISK-RULE-1.
002400     10  CLMRISK-1-NAME            PIC X(20)
002500                            VALUE "GENDER-AGE-MISMATCH".
002600     10  CLMRISK-1-SEVERITY        PIC X(6)  VALUE "HIGH".
002700
002800 01  CLMRISK-RULE-2.
002900     10  CLMRISK-2-NAME            PIC X(20)
003000                            VALUE "PRE-EXISTING-COND".
003100     10  CLMRISK-2-SEVERITY        PIC X(6)  VALUE "HIGH".
003200
003300 01  CLMRISK-RULE-3.
003400     10  CLMRISK-3-NAME            PIC X(20)
003500                            VALUE "ABNORMAL-COST".
003600     10  CLMRISK-3-SEVERITY        PIC X(6)  VALUE "MEDIUM".
003700
003800 01  CLMRISK-RULE-4.
003900     10  CLMRISK-4-NAME            PIC X(20)
004000                            VALUE "MEDICATION-MISMATCH".
004100     10  CLMRISK-4-SEVERITY        PIC X(6)  VALUE "HIGH".
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
004400******************************************************************
