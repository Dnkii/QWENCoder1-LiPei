000100******************************************************************
000200* CLMDOC - CLAIM SUPPORTING-DOCUMENT INPUT RECORD (DOCFILE).
000300*
000400* ONE RECORD PER SUPPORTING DOCUMENT SUBMITTED AGAINST A CLAIM
000500* CASE - MEDICAL RECORD, ACCIDENT REPORT, INVOICE, IDENTITY CARD,
000600* BANK STATEMENT OR INSURANCE CONTRACT.  FILE IS SORTED BY
000700* DOC-CLAIM-ID THEN DOC-ID BEFORE THIS STEP SEES IT.
000800*
000900* DOC-TEXT CARRIES THE FLATTENED DOCUMENT BODY - BOTH THE FREE
001000* TEXT THE CLASSIFIER SCANS FOR KEYWORDS AND ANY EMBEDDED
001100* "LABEL=VALUE;" PAIRS THE EXTRACTOR STEP PULLS FIELDS FROM.
001200******************************************************************
001300 01  DOC-DOCUMENT-REC.
001400     05  DOC-CLAIM-ID            PIC X(10).
001500     05  DOC-ID                  PIC X(8).
001600     05  DOC-TEXT                PIC X(200).
001700     05  FILLER                  PIC X(2).
