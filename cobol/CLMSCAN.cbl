000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMSCAN.
000300 AUTHOR. R. DELACRUZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/89.
000600 DATE-COMPILED. 04/03/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - GIVEN A DOCUMENT'S FLAT TEXT AND A
001300*          FIELD LABEL, LOCATES "LABEL=" IN THE TEXT AND RETURNS
001400*          THE CHARACTERS UP TO THE NEXT SEMICOLON AS THE VALUE.
001500*          USED BY CLMEXTR ONCE PER FIELD LABEL DEFINED FOR A
001600*          DOCUMENT'S TYPE.
001700*
001800*          PER CR0540, THE CASE-FOLDING NEEDED SO A LOWERCASE
001900*          "LABEL=" TAG STILL MATCHES IS DONE BY THE CALLER
002000*          (CLMEXTR 200-EXTRACT-FIELDS) BEFORE THIS SUBPROGRAM
002100*          EVER SEES CLMSCAN-DOC-TEXT - CLMSCAN-LABEL ITSELF
002200*          IS ALREADY UPPERCASE COMING OUT OF CLMFDEF, SO THIS
002300*          ROUTINE NEEDS NO CHANGE OF ITS OWN.
002400*
002500*          THIS SUBPROGRAM REPLACES THE OLD STRLTH ROUTINE.
002600*          STRLTH FOUND A FIELD'S LENGTH BY REVERSING THE STRING
002700*          AND COUNTING LEADING SPACES - THAT TRICK ONLY WORKED
002800*          BECAUSE STRLTH WAS HANDED A FIELD THAT WAS ALREADY
002900*          ISOLATED.  HERE WE HAVE TO FIND THE FIELD INSIDE A
003000*          200-BYTE BLOB FIRST, SO WE USE INSPECT ... TALLYING
003100*          ... BEFORE INITIAL TO LOCATE BOTH THE LABEL AND THE
003200*          TERMINATING SEMICOLON.  NO REVERSE, NO LENGTH OF.
003300*
003400******************************************************************
003500*CHANGE LOG.
003600*
003700* DATE     BY    TICKET     DESCRIPTION
003800* -------- ----- ---------- ---------------------------------
003900* 04/03/89 RD    INIT       ORIGINAL SUBPROGRAM.                      INIT
004000* 09/02/89 RD    CR0114     VALUE FIELD WIDENED TO 36 BYTES TO      CR0114
004100*                           MATCH THE EXTFILE LAYOUT.
004200* 06/03/93 MM    CR0301     LABEL-NOT-FOUND AND VALUE-EMPTY         CR0301
004300*                           CASES BOTH NOW SET THE NOT-FOUND
004400*                           SWITCH INSTEAD OF RETURNING SPACES
004500*                           WITH A MISLEADING FOUND SWITCH.
004600* 12/29/98 TGD   CR0455     Y2K REVIEW - NO DATE FIELDS OF SIZE     CR0455
004700*                           2 IN THIS PROGRAM.  NO CHANGE
004800*                           REQUIRED.
004900* 07/25/01 MM    CR0512     LABEL LENGTH NOW PASSED IN BY THE       CR0512
005000*                           CALLER INSTEAD OF BEING RECOMPUTED
005100*                           HERE - SEE CLMFDEF-FIELD-LTH.
005200* 04/02/02 JS     CR0539     WS-KEY-LTH PULLED OUT OF WS-SCAN-      CR0539
005300*                           POINTERS AND MADE A STANDALONE 77-
005400*                           LEVEL - IT IS SET ONCE PER CALL FROM
005500*                           THE PASSED-IN LABEL LENGTH, NOT A
005600*                           SCAN POSITION LIKE THE OTHERS IN
005700*                           THAT GROUP.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800
006900 01  WS-SEARCH-KEY.
007000     05  WS-KEY-TEXT              PIC X(20).
007100     05  WS-KEY-EQUALS            PIC X(1).
007200 01  WS-SEARCH-KEY-R REDEFINES WS-SEARCH-KEY.
007300     05  WS-KEY-FULL              PIC X(21).
007400
007500 01  WS-SCAN-POINTERS.
007600     05  WS-LABEL-POS             PIC 9(3) COMP.
007700     05  WS-VALUE-START           PIC 9(3) COMP.
007800     05  WS-SCAN-LEN              PIC 9(3) COMP.
007900     05  WS-VALUE-LTH             PIC 9(3) COMP.
008000 01  WS-SCAN-POINTERS-R REDEFINES WS-SCAN-POINTERS.
008100     05  FILLER                   PIC X(12).
008200 77  WS-KEY-LTH                   PIC 9(3) COMP.
008300
008400 01  WS-CALL-COUNT.
008500     05  WS-CALL-COUNT-HI         PIC 9(4) COMP.
008600     05  WS-CALL-COUNT-LO         PIC 9(4) COMP.
008700 01  WS-CALL-COUNT-R REDEFINES WS-CALL-COUNT.
008800     05  WS-CALL-COUNT-FULL       PIC 9(8) COMP.
008900
009000 LINKAGE SECTION.
009100
009200 01  CLMSCAN-LINKAGE.
009300     05  CLMSCAN-DOC-TEXT         PIC X(200).
009400     05  CLMSCAN-LABEL            PIC X(20).
009500     05  CLMSCAN-LABEL-LTH        PIC 9(2) COMP.
009600     05  CLMSCAN-FOUND-SW         PIC X(1).
009700         88  CLMSCAN-FOUND        VALUE "Y".
009800         88  CLMSCAN-NOT-FOUND    VALUE "N".
009900     05  CLMSCAN-VALUE            PIC X(36).
010000
010100 PROCEDURE DIVISION USING CLMSCAN-LINKAGE.
010200     ADD 1 TO WS-CALL-COUNT-LO.
010300     PERFORM 000-INIT THRU 000-EXIT.
010400     PERFORM 100-FIND-LABEL THRU 100-EXIT.
010500     IF CLMSCAN-FOUND
010600         PERFORM 200-FIND-VALUE THRU 200-EXIT.
010700     GOBACK.
010800
010900******************************************************************
011000* 000-INIT - BUILD THE "LABEL=" SEARCH KEY FROM THE CALLER'S
011100* LABEL AND LENGTH.
011200******************************************************************
011300 000-INIT.
011400     MOVE "N" TO CLMSCAN-FOUND-SW.
011500     MOVE SPACES TO CLMSCAN-VALUE.
011600     MOVE SPACES TO WS-SEARCH-KEY.
011700     STRING CLMSCAN-LABEL(1:CLMSCAN-LABEL-LTH) DELIMITED BY SIZE
011800            "="                                DELIMITED BY SIZE
011900         INTO WS-SEARCH-KEY.
012000     COMPUTE WS-KEY-LTH = CLMSCAN-LABEL-LTH + 1.
012100 000-EXIT.
012200     EXIT.
012300
012400******************************************************************
012500* 100-FIND-LABEL - HOW FAR INTO THE TEXT DOES "LABEL=" APPEAR.
012600******************************************************************
012700 100-FIND-LABEL.
012800     MOVE ZERO TO WS-LABEL-POS.
012900     INSPECT CLMSCAN-DOC-TEXT TALLYING WS-LABEL-POS
013000         FOR CHARACTERS BEFORE INITIAL WS-KEY-FULL(1:WS-KEY-LTH).
013100     IF WS-LABEL-POS < 200
013200         SET CLMSCAN-FOUND TO TRUE
013300     ELSE
013400         SET CLMSCAN-NOT-FOUND TO TRUE.
013500 100-EXIT.
013600     EXIT.
013700
013800******************************************************************
013900* 200-FIND-VALUE - THE VALUE RUNS FROM RIGHT AFTER THE "=" TO
014000* THE NEXT SEMICOLON, OR TO THE END OF THE TEXT IF NONE FOUND.
014100******************************************************************
014200 200-FIND-VALUE.
014300     COMPUTE WS-VALUE-START = WS-LABEL-POS + WS-KEY-LTH + 1.
014400     IF WS-VALUE-START > 200
014500         SET CLMSCAN-NOT-FOUND TO TRUE
014600         GO TO 200-EXIT.
014700
014800     COMPUTE WS-SCAN-LEN = 200 - WS-VALUE-START + 1.
014900     MOVE ZERO TO WS-VALUE-LTH.
015000     INSPECT CLMSCAN-DOC-TEXT(WS-VALUE-START:WS-SCAN-LEN)
015100         TALLYING WS-VALUE-LTH FOR CHARACTERS BEFORE INITIAL ";".
015200
015300     IF WS-VALUE-LTH = ZERO
015400         SET CLMSCAN-NOT-FOUND TO TRUE
015500         GO TO 200-EXIT.
015600
015700     IF WS-VALUE-LTH > 36
015800         MOVE 36 TO WS-VALUE-LTH.
015900
016000     MOVE CLMSCAN-DOC-TEXT(WS-VALUE-START:WS-VALUE-LTH)
016100         TO CLMSCAN-VALUE(1:WS-VALUE-LTH).
016200 200-EXIT.
016300     EXIT.
