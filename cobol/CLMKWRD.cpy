000100******************************************************************
000200* CLMKWRD - DOCUMENT-CLASSIFIER KEYWORD REFERENCE TABLE.
000300*
000400* ONE ENTRY PER KEYWORD USED TO SCORE A DOCUMENT'S TEXT AGAINST
000500* THE SIX DOCUMENT TYPES.  LOADED AS A LITERAL TABLE (NOT READ
000600* FROM A FILE) SINCE THE KEYWORD LISTS ARE FIXED BUSINESS RULES,
000700* NOT DATA.  CLMEDIT WALKS THIS ONCE PER DOCUMENT.
000800*
000900* CLMKWRD-TEXT-LTH CARRIES THE UNPADDED KEYWORD LENGTH SO
001000* CLMEDIT CAN REFERENCE-MODIFY CLMKWRD-TEXT DOWN TO ITS TRUE
001100* SIZE BEFORE HANDING IT TO INSPECT - OTHERWISE THE TRAILING
001200* BLANKS PADDING THE 16-BYTE FIELD WOULD HAVE TO LINE UP WITH
001300* BLANKS IN THE DOCUMENT TEXT FOR A HIT TO REGISTER.
001400*
001500* ENTRIES MUST STAY GROUPED BY TYPE, IN THE ORDER MR/AR/IV/ID/
001600* BS/IC - CLMEDIT'S TIE-BREAK LOGIC RELIES ON THAT ORDER.
001700******************************************************************
001800 01  CLMKWRD-KEYWORD-LIST.
001900*                                    --- MR : 9 KEYWORDS ---
002000     05  FILLER  PIC X(20) VALUE "MRMEDICAL RECORD    14".
002100     05  FILLER  PIC X(20) VALUE "MRDIAGNOSIS         09".
002200     05  FILLER  PIC X(20) VALUE "MRADMISSION         09".
002300     05  FILLER  PIC X(20) VALUE "MRDISCHARGE         09".
002400     05  FILLER  PIC X(20) VALUE "MRPHYSICIAN ORDER   15".
002500     05  FILLER  PIC X(20) VALUE "MREXAM              04".
002600     05  FILLER  PIC X(20) VALUE "MRLAB TEST          08".
002700     05  FILLER  PIC X(20) VALUE "MRPATHOLOGY         09".
002800     05  FILLER  PIC X(20) VALUE "MROUTPATIENT        10".
002900*                                    --- AR : 8 KEYWORDS ---
003000     05  FILLER  PIC X(20) VALUE "ARACCIDENT          08".
003100     05  FILLER  PIC X(20) VALUE "ARSCENE             05".
003200     05  FILLER  PIC X(20) VALUE "ARTRAFFIC POLICE    14".
003300     05  FILLER  PIC X(20) VALUE "ARDETERMINATION     13".
003400     05  FILLER  PIC X(20) VALUE "ARCOLLISION         09".
003500     05  FILLER  PIC X(20) VALUE "ARINJURY            06".
003600     05  FILLER  PIC X(20) VALUE "ARINCIDENT REPORT   15".
003700     05  FILLER  PIC X(20) VALUE "ARINVESTIGATION     13".
003800*                                    --- IV : 7 KEYWORDS ---
003900     05  FILLER  PIC X(20) VALUE "IVINVOICE           07".
004000     05  FILLER  PIC X(20) VALUE "IVAMOUNT            06".
004100     05  FILLER  PIC X(20) VALUE "IVEXPENSE           07".
004200     05  FILLER  PIC X(20) VALUE "IVRECEIPT           07".
004300     05  FILLER  PIC X(20) VALUE "IVSETTLEMENT        10".
004400     05  FILLER  PIC X(20) VALUE "IVCHARGE            06".
004500     05  FILLER  PIC X(20) VALUE "IVVOUCHER           07".
004600*                                    --- ID : 6 KEYWORDS ---
004700     05  FILLER  PIC X(20) VALUE "IDIDENTITY CARD     13".
004800     05  FILLER  PIC X(20) VALUE "IDNAME              04".
004900     05  FILLER  PIC X(20) VALUE "IDGENDER            06".
005000     05  FILLER  PIC X(20) VALUE "IDBIRTH             05".
005100     05  FILLER  PIC X(20) VALUE "IDADDRESS           07".
005200     05  FILLER  PIC X(20) VALUE "IDCREDENTIAL        10".
005300*                                    --- BS : 7 KEYWORDS ---
005400     05  FILLER  PIC X(20) VALUE "BSBANK              04".
005500     05  FILLER  PIC X(20) VALUE "BSSTATEMENT         09".
005600     05  FILLER  PIC X(20) VALUE "BSTRANSFER          08".
005700     05  FILLER  PIC X(20) VALUE "BSACCOUNT           07".
005800     05  FILLER  PIC X(20) VALUE "BSDEPOSIT           07".
005900     05  FILLER  PIC X(20) VALUE "BSWITHDRAWAL        10".
006000     05  FILLER  PIC X(20) VALUE "BSBALANCE           07".
006100*                                    --- IC : 7 KEYWORDS ---
006200     05  FILLER  PIC X(20) VALUE "ICINSURANCE         09".
006300     05  FILLER  PIC X(20) VALUE "ICCONTRACT          08".
006400     05  FILLER  PIC X(20) VALUE "ICCLAUSE            06".
006500     05  FILLER  PIC X(20) VALUE "ICPOLICYHOLDER      12".
006600     05  FILLER  PIC X(20) VALUE "ICBENEFICIARY       11".
006700     05  FILLER  PIC X(20) VALUE "ICPREMIUM           07".
006800     05  FILLER  PIC X(20) VALUE "ICCOVERAGE          08".
006900
007000 01  CLMKWRD-TABLE REDEFINES CLMKWRD-KEYWORD-LIST.
007100     05  CLMKWRD-ENTRY OCCURS 44 TIMES INDEXED BY CLMKWRD-IDX.
007200         10  CLMKWRD-TYPE-CODE       PIC X(2).
007300         10  CLMKWRD-TEXT            PIC X(16).
007400         10  CLMKWRD-TEXT-LTH        PIC 9(2).
007500
007600 77  CLMKWRD-TOTAL-KEYWORDS       PIC 9(2) COMP VALUE 44.
007700 77  CLMKWRD-TOTAL-TYPES          PIC 9(1) COMP VALUE 6.
