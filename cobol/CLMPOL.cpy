000100******************************************************************
000200* CLMPOL - POLICY MASTER INPUT RECORD (POLFILE).
000300*
000400* ONE RECORD PER CLAIM CASE, CARRYING THE COVERAGE TERMS THE
000500* EVALUATOR STEP MATCHES AGAINST BY POL-CLAIM-ID.  WHEN NO
000600* RECORD MATCHES A CLAIM, THE EVALUATOR DEFAULTS TO THE
000700* HEALTH-BASIC PLAN RULES CARRIED IN CLMPLAN.
000800******************************************************************
000900 01  POL-POLICY-REC.
001000     05  POL-CLAIM-ID            PIC X(10).
001100     05  POL-PLAN-CODE           PIC X(2).
001200         88  POL-HEALTH-BASIC    VALUE "HB".
001300         88  POL-ACCIDENT        VALUE "AC".
001400         88  POL-VALID-PLAN      VALUES ARE "HB", "AC".
001500     05  POL-ANNUAL-LIMIT        PIC 9(9)V99.
001600     05  POL-PER-STAY-LIMIT      PIC 9(9)V99.
001700     05  POL-SELFPAY-PCT         PIC 9V99.
001800     05  POL-WAIT-DAYS           PIC 9(3).
001900     05  FILLER                  PIC X(40).
