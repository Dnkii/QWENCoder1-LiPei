000100******************************************************************
000200* CLMFDEF - KEYWORD-EXTRACTOR FIELD-DEFINITION REFERENCE TABLE.
000300*
000400* ONE ENTRY PER FIELD LABEL EXPECTED OUT OF A GIVEN DOCUMENT
000500* TYPE.  CLMEXTR WALKS THE ENTRIES FOR A DOCUMENT'S CLS-DOC-TYPE
000600* AND, FOR EACH, ASKS CLMSCAN TO FIND "LABEL=" IN DOC-TEXT.
000700* CLMFDEF-FIELD-LTH CARRIES THE UNPADDED LABEL LENGTH SO CLMEXTR
000800* CAN REFERENCE-MODIFY THE LABEL WITHOUT A RUN-TIME TRIM.
000900*
001000* ENTRIES MUST STAY GROUPED BY TYPE - CLMEXTR STOPS SCANNING A
001100* TYPE'S GROUP WHEN THE TYPE CODE CHANGES.
001200******************************************************************
001300 01  CLMFDEF-FIELD-LIST.
001400*                                    --- MR : 6 FIELDS ---
001500     05  FILLER  PIC X(24) VALUE "MRPATIENT-NAME        12".
001600     05  FILLER  PIC X(24) VALUE "MRDIAGNOSIS           09".
001700     05  FILLER  PIC X(24) VALUE "MRADMISSION-DATE      14".
001800     05  FILLER  PIC X(24) VALUE "MRDISCHARGE-DATE      14".
001900     05  FILLER  PIC X(24) VALUE "MRHOSPITAL-NAME       13".
002000     05  FILLER  PIC X(24) VALUE "MRDOCTOR-NAME         11".
002100*                                    --- AR : 5 FIELDS ---
002200     05  FILLER  PIC X(24) VALUE "ARACCIDENT-DATE       13".
002300     05  FILLER  PIC X(24) VALUE "ARACCIDENT-LOCATION   17".
002400     05  FILLER  PIC X(24) VALUE "ARPARTIES-INVOLVED    16".
002500     05  FILLER  PIC X(24) VALUE "ARACCIDENT-DESC       13".
002600     05  FILLER  PIC X(24) VALUE "ARPOLICE-STATION      14".
002700*                                    --- IV : 5 FIELDS ---
002800     05  FILLER  PIC X(24) VALUE "IVINVOICE-NUMBER      14".
002900     05  FILLER  PIC X(24) VALUE "IVINVOICE-AMOUNT      14".
003000     05  FILLER  PIC X(24) VALUE "IVINVOICE-DATE        12".
003100     05  FILLER  PIC X(24) VALUE "IVPROVIDER            08".
003200     05  FILLER  PIC X(24) VALUE "IVRECIPIENT           09".
003300*                                    --- ID : 5 FIELDS ---
003400     05  FILLER  PIC X(24) VALUE "IDNAME                04".
003500     05  FILLER  PIC X(24) VALUE "IDID-NUMBER           09".
003600     05  FILLER  PIC X(24) VALUE "IDGENDER              06".
003700     05  FILLER  PIC X(24) VALUE "IDBIRTH-DATE          10".
003800     05  FILLER  PIC X(24) VALUE "IDADDRESS             07".
003900*                                    --- BS : 4 FIELDS ---
004000     05  FILLER  PIC X(24) VALUE "BSACCOUNT-NUMBER      14".
004100     05  FILLER  PIC X(24) VALUE "BSACCOUNT-HOLDER      14".
004200     05  FILLER  PIC X(24) VALUE "BSBALANCE             07".
004300     05  FILLER  PIC X(24) VALUE "BSSTATEMENT-PERIOD    16".
004400*                                    --- IC : 5 FIELDS ---
004500     05  FILLER  PIC X(24) VALUE "ICPOLICY-NUMBER       13".
004600     05  FILLER  PIC X(24) VALUE "ICPOLICY-HOLDER       13".
004700     05  FILLER  PIC X(24) VALUE "ICINSURED-PERSON      14".
004800     05  FILLER  PIC X(24) VALUE "ICCOVERAGE-AMOUNT     15".
004900     05  FILLER  PIC X(24) VALUE "ICEFFECTIVE-DATE      14".
005000*                                    --- CM : 4 FIELDS, SCANNED
005100*                                        FOR EVERY DOCUMENT TYPE
005200*                                        REGARDLESS OF CLASSIF-
005300*                                        ICATION - CLMEVAL NEEDS
005400*                                        THESE FOR RISK RULES.
005500     05  FILLER  PIC X(24) VALUE "CMAGE                 03".
005600     05  FILLER  PIC X(24) VALUE "CMMEDICAL-HISTORY     15".
005700     05  FILLER  PIC X(24) VALUE "CMMEDICATIONS         11".
005800     05  FILLER  PIC X(24) VALUE "CMTREATMENT-DETAILS   17".
005900
006000 01  CLMFDEF-TABLE REDEFINES CLMFDEF-FIELD-LIST.
006100     05  CLMFDEF-ENTRY OCCURS 34 TIMES INDEXED BY CLMFDEF-IDX.
006200         10  CLMFDEF-TYPE-CODE       PIC X(2).
006300         10  CLMFDEF-FIELD-NAME      PIC X(20).
006400         10  CLMFDEF-FIELD-LTH       PIC 9(2).
006500
006600 77  CLMFDEF-TOTAL-FIELDS         PIC 9(2) COMP VALUE 34.
