000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMRPT.
000300 AUTHOR. JS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/18/89.
000600 DATE-COMPILED. 07/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 4, THE LAST STEP, OF THE CLAIMS
001300*          ADJUDICATION BATCH.  IT READS CLSFILE, EXTFILE AND
001400*          EVLFILE TOGETHER - ALL THREE IN CLAIM-ID SEQUENCE -
001500*          AND PRINTS ONE SECTION PER CLAIM: A CLAIM HEADER, ONE
001600*          DOCUMENT DETAIL LINE PER SUPPORTING DOCUMENT, THE
001700*          EVALUATION BLOCK, THE REASON TEXT (ONE LINE PER
001800*          REASON SEGMENT) AND A CLAIM-TOTAL LINE.  A BATCH
001900*          TRAILER PRINTS AT END OF JOB.
002000*
002100*          EXTRACTION ACCURACY IS RECOMPUTED HERE FROM EXTFILE -
002200*          EXTFILE CARRIES NO ACCURACY FIELD OF ITS OWN (SEE
002300*          CLMEXTR'S CHANGE LOG, CR0512).
002400*
002500******************************************************************
002600*
002700*          INPUT FILES             -   DDS0001.CLSFILE
002800*                                      DDS0001.EXTFILE
002900*                                      DDS0001.EVLFILE
003000*
003100*          OUTPUT FILE PRODUCED    -   DDS0001.RPTFILE
003200*
003300*          DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*CHANGE LOG.
003700*
003800* DATE     BY    TICKET     DESCRIPTION
003900* -------- ----- ---------- ---------------------------------
004000* 07/18/89 JS    INIT       ORIGINAL PROGRAM.                         INIT
004100* 09/02/89 RD    CR0114     CLAIM-ID CONTROL BREAK ADDED - FIRST    CR0114
004200*                           CUT PRINTED ONE LINE PER DOCUMENT
004300*                           WITH NO CLAIM GROUPING AT ALL.
004400* 02/19/90 TGD   CR0158     EVALUATION BLOCK ADDED ONCE EVLFILE     CR0158
004500*                           EXISTED.
004600* 08/30/91 TGD   CR0247     REASON TEXT NOW SPLIT ON "/" INTO       CR0247
004700*                           SEPARATE PRINT LINES PER THE
004800*                           ADJUDICATION UNIT'S REQUEST - IT HAD
004900*                           BEEN RUNNING TOGETHER ON ONE LINE.
005000* 06/03/93 MM    CR0301     EXTRACTION-ACCURACY RECOMPUTED HERE     CR0301
005100*                           INSTEAD OF READ FROM EXTFILE - THE
005200*                           FIELD WAS NEVER ADDED TO THAT LAYOUT.
005300* 10/11/94 RD    CR0322     STANDARD ABEND COPYBOOK REISSUED.       CR0322
005400* 12/29/98 TGD   CR0455     Y2K REVIEW - PAGE HEADER DATE STAYS     CR0455
005500*                           A 2-DIGIT YEAR PER SHOP STANDARD
005600*                           ACCEPT-FROM-DATE USAGE.  NOT WORTH
005700*                           CHANGING FOR A PRINT HEADING.  SIGNED
005800*                           OFF PER Y2K PLAN.
005900* 03/17/00 RD    CR0481     BATCH TRAILER LINE ADDED - CLAIMS       CR0481
006000*                           PROCESSED, CLAIMS COVERED, CLAIMS
006100*                           WITH EXCLUSIONS, TOTAL PAYOUT.
006200* 03/06/02 MM    CR0538     230-CALC-DOC-ACCURACY HAD THE SAME      CR0538
006300*                           BUG JUST FIXED IN CLMEXTR'S
006400*                           250-CALC-ACCURACY - THE FIELDS/5 TERM
006500*                           WAS NOT CAPPED BEFORE THE 0.3 WEIGHT
006600*                           WAS APPLIED, SO THE PRINTED
006700*                           EXTRACTION ACCURACY COLUMN WAS
006800*                           RUNNING HIGH ON DOCUMENTS WITH SIX OR
006900*                           MORE FIELDS.  RATIO NOW CAPPED AT
007000*                           1.00 FIRST, SAME AS CLMEXTR.
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT CLSFILE
008500     ASSIGN TO UT-S-CLSFILE
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS CFCODE.
008800
008900     SELECT EXTFILE
009000     ASSIGN TO UT-S-EXTFILE
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS EFCODE.
009300
009400     SELECT EVLFILE
009500     ASSIGN TO UT-S-EVLFILE
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS VFCODE.
009800
009900     SELECT RPTFILE
010000     ASSIGN TO UT-S-RPTFILE
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400 FD  CLSFILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 40 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS CLS-FD-REC.
012000 01  CLS-FD-REC  PIC X(40).
012100
012200 FD  EXTFILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 80 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS EXT-FD-REC.
012800 01  EXT-FD-REC  PIC X(80).
012900
013000 FD  EVLFILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 132 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS EVL-FD-REC.
013600 01  EVL-FD-REC  PIC X(132).
013700
013800 FD  RPTFILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 132 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 01  RPT-REC  PIC X(132).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  CFCODE                  PIC X(2).
015000         88 NO-MORE-CLS   VALUE "10".
015100     05  EFCODE                  PIC X(2).
015200         88 NO-MORE-EXT   VALUE "10".
015300     05  VFCODE                  PIC X(2).
015400         88 NO-MORE-EVL   VALUE "10".
015500     05  OFCODE                  PIC X(2).
015600
015700 COPY CLMCLS.
015800 COPY CLMEXTF.
015900 COPY CLMEVLF.
016000
016100 01  WS-CLAIM-WORK.
016200     05  WS-CURRENT-CLAIM        PIC X(10).
016300     05  WS-CLAIM-DOC-COUNT      PIC 9(3) COMP.
016400     05  WS-CLAIM-FIELDS-TOTAL   PIC 9(5) COMP.
016500 01  WS-CLAIM-WORK-R REDEFINES WS-CLAIM-WORK.
016600     05  FILLER                  PIC X(18).
016700
016800 01  WS-DOC-ACCURACY-WORK.
016900     05  WS-DOC-FIELDS           PIC 9(3) COMP.
017000     05  WS-DOC-CONF-TOTAL       PIC 9(3)V99 COMP-3.
017100     05  WS-DOC-FIELDS-RATIO     PIC 9V99.
017200     05  WS-DOC-ACCURACY         PIC 9V99.
017300 01  WS-DOC-ACCURACY-WORK-R REDEFINES WS-DOC-ACCURACY-WORK.
017400     05  FILLER                  PIC X(11).
017500
017600 01  WS-JOB-TOTALS.
017700     05  CLAIMS-PROCESSED        PIC 9(7) COMP.
017800     05  CLAIMS-COVERED          PIC 9(7) COMP.
017900     05  CLAIMS-WITH-EXCL        PIC 9(7) COMP.
018000 01  WS-JOB-TOTALS-R REDEFINES WS-JOB-TOTALS.
018100     05  FILLER                  PIC X(21).
018200 77  TOTAL-PAYOUT                PIC 9(9)V99 COMP-3.
018300
018400 77  WS-LINES                    PIC 9(3) COMP VALUE 99.
018500 77  WS-PAGE-NUM                 PIC 9(3) COMP VALUE 1.
018600
018700 01  WS-ACCEPT-DATE.
018800     05  WS-ACCEPT-YY            PIC 9(2).
018900     05  WS-ACCEPT-MM            PIC 9(2).
019000     05  WS-ACCEPT-DD            PIC 9(2).
019100
019200 01  WS-REASON-WORK.
019300     05  WS-REASON-SCAN          PIC X(90).
019400     05  WS-REASON-START         PIC 9(3) COMP.
019500     05  WS-REASON-REMAIN        PIC 9(3) COMP.
019600     05  WS-REASON-SEG-LEN       PIC 9(3) COMP.
019700
019800******************************************************************
019900* PRINT-LINE LAYOUTS - HELD RIGHT HERE IN WORKING-STORAGE, NOT
020000* COPYBOOKED, SAME AS PATLIST DOES FOR ITS OWN REPORT.
020100******************************************************************
020200 01  WS-PAGE-HDR-REC.
020300     05  FILLER                  PIC X(1)  VALUE SPACE.
020400     05  HDR-DATE.
020500         10  HDR-MM              PIC 9(2).
020600         10  DASH-1              PIC X(1)  VALUE "-".
020700         10  HDR-DD              PIC 9(2).
020800         10  DASH-2              PIC X(1)  VALUE "-".
020900         10  HDR-YY              PIC 9(2).
021000     05  FILLER                  PIC X(15) VALUE SPACES.
021100     05  FILLER                  PIC X(46) VALUE
021200         "CLAIMS ADJUDICATION - CLAIM EVALUATION REPORT".
021300     05  FILLER                  PIC X(26) VALUE
021400         "Page Number:" JUSTIFIED RIGHT.
021500     05  PAGE-NBR-O              PIC ZZ9.
021600     05  FILLER                  PIC X(35) VALUE SPACES.
021700
021800 01  WS-CLAIM-HDR-REC.
021900     05  FILLER                  PIC X(3)  VALUE SPACES.
022000     05  FILLER                  PIC X(7)  VALUE "CLAIM: ".
022100     05  CLAIM-HDR-ID-O          PIC X(10).
022200     05  FILLER                  PIC X(112) VALUE SPACES.
022300
022400 01  WS-COLM-HDR-REC.
022500     05  FILLER                  PIC X(5)  VALUE SPACES.
022600     05  FILLER                  PIC X(9)  VALUE "DOC ID".
022700     05  FILLER                  PIC X(6)  VALUE "TYPE".
022800     05  FILLER                  PIC X(15) VALUE "CLASS CONF".
022900     05  FILLER                  PIC X(20) VALUE "FIELDS EXTRACTED".
023000     05  FILLER                  PIC X(22) VALUE
023100         "EXTRACTION ACCURACY".
023200     05  FILLER                  PIC X(55) VALUE SPACES.
023300
023400 01  WS-DOC-DETAIL-REC.
023500     05  FILLER                  PIC X(5)  VALUE SPACES.
023600     05  DOC-ID-O                PIC X(8).
023700     05  FILLER                  PIC X(3)  VALUE SPACES.
023800     05  DOC-TYPE-O              PIC X(2).
023900     05  FILLER                  PIC X(9)  VALUE SPACES.
024000     05  CLASS-CONF-O            PIC Z.99.
024100     05  FILLER                  PIC X(10) VALUE SPACES.
024200     05  FIELDS-EXTR-O           PIC ZZ9.
024300     05  FILLER                  PIC X(17) VALUE SPACES.
024400     05  EXTR-ACCUR-O            PIC Z.99.
024500     05  FILLER                  PIC X(63) VALUE SPACES.
024600
024700 01  WS-EVAL-HDR-REC.
024800     05  FILLER                  PIC X(5)  VALUE SPACES.
024900     05  FILLER                  PIC X(9)  VALUE "COVERED".
025000     05  FILLER                  PIC X(13) VALUE "EXCLUSIONS".
025100     05  FILLER                  PIC X(9)  VALUE "RISKS".
025200     05  FILLER                  PIC X(17) VALUE "PAYOUT".
025300     05  FILLER                  PIC X(12) VALUE "CONFIDENCE".
025400     05  FILLER                  PIC X(65) VALUE SPACES.
025500
025600 01  WS-EVAL-DETAIL-REC.
025700     05  FILLER                  PIC X(5)  VALUE SPACES.
025800     05  COVERED-O               PIC X(1).
025900     05  FILLER                  PIC X(12) VALUE SPACES.
026000     05  EXCL-CNT-O              PIC Z9.
026100     05  FILLER                  PIC X(10) VALUE SPACES.
026200     05  RISK-CNT-O              PIC Z9.
026300     05  FILLER                  PIC X(7)  VALUE SPACES.
026400     05  PAYOUT-O                PIC ZZZ,ZZZ,ZZ9.99.
026500     05  FILLER                  PIC X(4)  VALUE SPACES.
026600     05  CONFID-O                PIC Z.99.
026700     05  FILLER                  PIC X(63) VALUE SPACES.
026800
026900 01  WS-REASON-LINE-REC.
027000     05  FILLER                  PIC X(7)  VALUE SPACES.
027100     05  REASON-TEXT-O           PIC X(90).
027200     05  FILLER                  PIC X(35) VALUE SPACES.
027300
027400 01  WS-CLAIM-TOTAL-REC.
027500     05  FILLER                  PIC X(5)  VALUE SPACES.
027600     05  FILLER                  PIC X(14) VALUE "CLAIM TOTAL - ".
027700     05  FILLER                  PIC X(6)  VALUE "DOCS: ".
027800     05  TOTAL-DOCS-O            PIC ZZ9.
027900     05  FILLER                  PIC X(10) VALUE "  PAYOUT: ".
028000     05  TOTAL-PAYOUT-O          PIC ZZZ,ZZZ,ZZ9.99.
028100     05  FILLER                  PIC X(65) VALUE SPACES.
028200
028300 01  WS-BATCH-TRAILER-REC.
028400     05  FILLER                  PIC X(5)  VALUE SPACES.
028500     05  FILLER                  PIC X(19) VALUE
028600         "CLAIMS PROCESSED: ".
028700     05  TRLR-CLAIMS-O           PIC ZZZ,ZZ9.
028800     05  FILLER                  PIC X(6)  VALUE SPACES.
028900     05  FILLER                  PIC X(17) VALUE
029000         "CLAIMS COVERED: ".
029100     05  TRLR-COVERED-O          PIC ZZZ,ZZ9.
029200     05  FILLER                  PIC X(6)  VALUE SPACES.
029300     05  FILLER                  PIC X(19) VALUE
029400         "CLAIMS W/EXCL FND: ".
029500     05  TRLR-EXCL-O             PIC ZZZ,ZZ9.
029600     05  FILLER                  PIC X(6)  VALUE SPACES.
029700     05  FILLER                  PIC X(19) VALUE
029800         "TOTAL PAYOUT AMT: ".
029900     05  TRLR-PAYOUT-O           PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
030000
030100 01  WS-BLANK-LINE.
030200     05  FILLER                  PIC X(132) VALUE SPACES.
030300
030400 01  WS-SYSOUT-REC.
030500     05  MSG                     PIC X(80).
030600
030700 COPY CLMABND.
030800
030900 PROCEDURE DIVISION.
031000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031100     PERFORM 100-MAINLINE THRU 100-EXIT
031200             UNTIL NO-MORE-CLS.
031300     PERFORM 999-CLEANUP THRU 999-EXIT.
031400     MOVE +0 TO RETURN-CODE.
031500     GOBACK.
031600
031700******************************************************************
031800* 000-HOUSEKEEPING - OPEN FILES, PRIME ALL THREE INPUT STREAMS.
031900******************************************************************
032000 000-HOUSEKEEPING.
032100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032200     DISPLAY "******** BEGIN JOB CLMRPT ********".
032300     INITIALIZE WS-JOB-TOTALS.
032400     MOVE ZERO TO TOTAL-PAYOUT.
032500     ACCEPT WS-ACCEPT-DATE FROM DATE.
032600     MOVE WS-ACCEPT-MM TO HDR-MM.
032700     MOVE WS-ACCEPT-DD TO HDR-DD.
032800     MOVE WS-ACCEPT-YY TO HDR-YY.
032900     PERFORM 850-OPEN-FILES THRU 850-EXIT.
033000     PERFORM 900-READ-CLSFILE THRU 900-EXIT.
033100     PERFORM 910-READ-EXTFILE THRU 910-EXIT.
033200     PERFORM 920-READ-EVLFILE THRU 920-EXIT.
033300     IF NO-MORE-CLS
033400         MOVE "EMPTY CLSFILE" TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600 000-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000* 100-MAINLINE - PRINT ONE CLAIM'S SECTION (ALL CLSFILE RECORDS
034100* SHARING THE SAME CLAIM ID).
034200******************************************************************
034300 100-MAINLINE.
034400     MOVE "100-MAINLINE" TO PARA-NAME.
034500     MOVE CLS-CLAIM-ID TO WS-CURRENT-CLAIM.
034600     MOVE ZERO TO WS-CLAIM-DOC-COUNT WS-CLAIM-FIELDS-TOTAL.
034700     PERFORM 730-WRITE-CLAIM-HDR THRU 730-EXIT.
034800
034900     PERFORM 200-PROCESS-CLAIM-DOCS THRU 200-EXIT
035000         UNTIL NO-MORE-CLS OR CLS-CLAIM-ID NOT = WS-CURRENT-CLAIM.
035100
035200     PERFORM 300-MATCH-EVALUATION THRU 300-EXIT.
035300     PERFORM 760-WRITE-EVAL-BLOCK THRU 760-EXIT.
035400     PERFORM 770-WRITE-REASON-LINES THRU 770-EXIT.
035500     PERFORM 780-WRITE-CLAIM-TOTAL THRU 780-EXIT.
035600 100-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000* 200-PROCESS-CLAIM-DOCS - ONE DETAIL LINE PER DOCUMENT ON
036100* CLSFILE FOR THIS CLAIM.
036200******************************************************************
036300 200-PROCESS-CLAIM-DOCS.
036400     PERFORM 210-COUNT-DOC-FIELDS THRU 210-EXIT.
036500     PERFORM 740-WRITE-DOC-DETAIL THRU 740-EXIT.
036600     ADD 1 TO WS-CLAIM-DOC-COUNT.
036700     PERFORM 900-READ-CLSFILE THRU 900-EXIT.
036800 200-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200* 210-COUNT-DOC-FIELDS - MATCH THIS DOCUMENT'S EXTFILE RECORDS
037300* (EXTFILE IS SPARSE - A DOCUMENT MAY HAVE NONE) AND RECOMPUTE
037400* THE EXTRACTION-ACCURACY FIGURE.
037500******************************************************************
037600 210-COUNT-DOC-FIELDS.
037700     MOVE ZERO TO WS-DOC-FIELDS WS-DOC-CONF-TOTAL.
037800     PERFORM 220-APPLY-EXT-RECORD THRU 220-EXIT
037900         UNTIL NO-MORE-EXT OR EXT-DOC-ID NOT = CLS-DOC-ID.
038000     PERFORM 230-CALC-DOC-ACCURACY THRU 230-EXIT.
038100     ADD WS-DOC-FIELDS TO WS-CLAIM-FIELDS-TOTAL.
038200 210-EXIT.
038300     EXIT.
038400
038500 220-APPLY-EXT-RECORD.
038600     ADD 1 TO WS-DOC-FIELDS.
038700     ADD EXT-CONFIDENCE TO WS-DOC-CONF-TOTAL.
038800     PERFORM 910-READ-EXTFILE THRU 910-EXIT.
038900 220-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300* 230-CALC-DOC-ACCURACY - SAME FORMULA CLMEXTR USES FOR ITS
039400* OWN SYSOUT TOTAL - RECOMPUTED HERE SINCE EXTFILE CARRIES NO
039500* ACCURACY FIELD.
039600******************************************************************
039700 230-CALC-DOC-ACCURACY.
039800     IF WS-DOC-FIELDS = ZERO
039900         MOVE ZERO TO WS-DOC-ACCURACY
040000     ELSE
040100         IF WS-DOC-FIELDS NOT LESS THAN 5
040200             MOVE 1.00 TO WS-DOC-FIELDS-RATIO
040300         ELSE
040400             COMPUTE WS-DOC-FIELDS-RATIO ROUNDED =
040500                 WS-DOC-FIELDS / 5
040600         END-IF
040700         COMPUTE WS-DOC-ACCURACY ROUNDED =
040800             ((WS-DOC-CONF-TOTAL / WS-DOC-FIELDS) * 0.7) +
040900             (WS-DOC-FIELDS-RATIO * 0.3)
041000         IF WS-DOC-ACCURACY > 1
041100             MOVE 1.00 TO WS-DOC-ACCURACY
041200         END-IF
041300     END-IF.
041400 230-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800* 300-MATCH-EVALUATION - ADVANCE EVLFILE UP TO THIS CLAIM.  ONE
041900* EVLFILE RECORD IS EXPECTED PER CLAIM ID SEEN ON CLSFILE.
042000******************************************************************
042100 300-MATCH-EVALUATION.
042200     PERFORM 310-ADVANCE-EVLFILE THRU 310-EXIT
042300         UNTIL NO-MORE-EVL OR EVL-CLAIM-ID NOT LESS THAN
042400             WS-CURRENT-CLAIM.
042500 300-EXIT.
042600     EXIT.
042700
042800 310-ADVANCE-EVLFILE.
042900     PERFORM 920-READ-EVLFILE THRU 920-EXIT.
043000 310-EXIT.
043100     EXIT.
043200
043300******************************************************************
043400* 730-WRITE-CLAIM-HDR - "CLAIM: NNNNNNNNNN".
043500******************************************************************
043600 730-WRITE-CLAIM-HDR.
043700     MOVE "730-WRITE-CLAIM-HDR" TO PARA-NAME.
043800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
043900     MOVE WS-CURRENT-CLAIM TO CLAIM-HDR-ID-O.
044000     WRITE RPT-REC FROM WS-CLAIM-HDR-REC
044100         AFTER ADVANCING 2.
044200     ADD 2 TO WS-LINES.
044300     WRITE RPT-REC FROM WS-COLM-HDR-REC
044400         AFTER ADVANCING 1.
044500     ADD 1 TO WS-LINES.
044600 730-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* 740-WRITE-DOC-DETAIL - ONE LINE PER SUPPORTING DOCUMENT.
045100******************************************************************
045200 740-WRITE-DOC-DETAIL.
045300     MOVE "740-WRITE-DOC-DETAIL" TO PARA-NAME.
045400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
045500     MOVE CLS-DOC-ID       TO DOC-ID-O.
045600     MOVE CLS-DOC-TYPE     TO DOC-TYPE-O.
045700     MOVE CLS-CONFIDENCE   TO CLASS-CONF-O.
045800     MOVE WS-DOC-FIELDS    TO FIELDS-EXTR-O.
045900     MOVE WS-DOC-ACCURACY  TO EXTR-ACCUR-O.
046000     WRITE RPT-REC FROM WS-DOC-DETAIL-REC
046100         AFTER ADVANCING 1.
046200     ADD 1 TO WS-LINES.
046300 740-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* 760-WRITE-EVAL-BLOCK - COVERED FLAG, EXCLUSION/RISK COUNTS,
046800* RECOMMENDED PAYOUT AND CONFIDENCE.
046900******************************************************************
047000 760-WRITE-EVAL-BLOCK.
047100     MOVE "760-WRITE-EVAL-BLOCK" TO PARA-NAME.
047200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
047300     WRITE RPT-REC FROM WS-BLANK-LINE
047400         AFTER ADVANCING 1.
047500     WRITE RPT-REC FROM WS-EVAL-HDR-REC
047600         AFTER ADVANCING 1.
047700     ADD 2 TO WS-LINES.
047800
047900     MOVE EVL-COVERED-FLAG   TO COVERED-O.
048000     MOVE EVL-EXCL-COUNT     TO EXCL-CNT-O.
048100     MOVE EVL-RISK-COUNT     TO RISK-CNT-O.
048200     MOVE EVL-RECOMM-PAYOUT  TO PAYOUT-O.
048300     MOVE EVL-CONFIDENCE     TO CONFID-O.
048400     WRITE RPT-REC FROM WS-EVAL-DETAIL-REC
048500         AFTER ADVANCING 1.
048600     ADD 1 TO WS-LINES.
048700 760-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100* 770-WRITE-REASON-LINES - EVL-REASONS IS ONE OR MORE SEGMENTS
049200* JOINED WITH "/" (SEE CLMEVAL PARA 700-BUILD-REASONS).  EACH
049300* SEGMENT PRINTS ON ITS OWN LINE.
049400******************************************************************
049500 770-WRITE-REASON-LINES.
049600     MOVE "770-WRITE-REASON-LINES" TO PARA-NAME.
049700     MOVE EVL-REASONS TO WS-REASON-SCAN.
049800     MOVE 1 TO WS-REASON-START.
049900     PERFORM 775-WRITE-ONE-REASON THRU 775-EXIT
050000         UNTIL WS-REASON-START > 90.
050100 770-EXIT.
050200     EXIT.
050300
050400 775-WRITE-ONE-REASON.
050500     COMPUTE WS-REASON-REMAIN = 91 - WS-REASON-START.
050600     MOVE ZERO TO WS-REASON-SEG-LEN.
050700     INSPECT WS-REASON-SCAN(WS-REASON-START:WS-REASON-REMAIN)
050800         TALLYING WS-REASON-SEG-LEN FOR CHARACTERS
050900         BEFORE INITIAL "/".
051000
051100     IF WS-REASON-SEG-LEN NOT LESS THAN WS-REASON-REMAIN
051200         IF WS-REASON-SCAN(WS-REASON-START:WS-REASON-REMAIN)
051300                 = SPACES
051400             MOVE 91 TO WS-REASON-START
051500         ELSE
051600             MOVE SPACES TO REASON-TEXT-O
051700             MOVE WS-REASON-SCAN(WS-REASON-START:WS-REASON-REMAIN)
051800                 TO REASON-TEXT-O
051900             PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
052000             WRITE RPT-REC FROM WS-REASON-LINE-REC
052100                 AFTER ADVANCING 1
052200             ADD 1 TO WS-LINES
052300             MOVE 91 TO WS-REASON-START
052400         END-IF
052500     ELSE
052600         IF WS-REASON-SEG-LEN > ZERO
052700             MOVE SPACES TO REASON-TEXT-O
052800             MOVE WS-REASON-SCAN(WS-REASON-START:WS-REASON-SEG-LEN)
052900                 TO REASON-TEXT-O
053000             PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
053100             WRITE RPT-REC FROM WS-REASON-LINE-REC
053200                 AFTER ADVANCING 1
053300             ADD 1 TO WS-LINES
053400         END-IF
053500         COMPUTE WS-REASON-START =
053600             WS-REASON-START + WS-REASON-SEG-LEN + 1
053700     END-IF.
053800 775-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200* 780-WRITE-CLAIM-TOTAL - CONTROL-BREAK LINE - DOC COUNT AND
054300* RECOMMENDED PAYOUT FOR THIS CLAIM, THEN ROLL INTO THE BATCH
054400* TOTALS.
054500******************************************************************
054600 780-WRITE-CLAIM-TOTAL.
054700     MOVE "780-WRITE-CLAIM-TOTAL" TO PARA-NAME.
054800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
054900     MOVE WS-CLAIM-DOC-COUNT   TO TOTAL-DOCS-O.
055000     MOVE EVL-RECOMM-PAYOUT    TO TOTAL-PAYOUT-O.
055100     WRITE RPT-REC FROM WS-CLAIM-TOTAL-REC
055200         AFTER ADVANCING 1.
055300     WRITE RPT-REC FROM WS-BLANK-LINE
055400         AFTER ADVANCING 1.
055500     ADD 2 TO WS-LINES.
055600
055700     ADD 1 TO CLAIMS-PROCESSED.
055800     IF EVL-COVERED
055900         ADD 1 TO CLAIMS-COVERED.
056000     IF EVL-EXCL-COUNT > ZERO
056100         ADD 1 TO CLAIMS-WITH-EXCL.
056200     ADD EVL-RECOMM-PAYOUT TO TOTAL-PAYOUT.
056300 780-EXIT.
056400     EXIT.
056500
056600******************************************************************
056700* 790-CHECK-PAGINATION - NEW PAGE EVERY 50 PRINT LINES.
056800******************************************************************
056900 790-CHECK-PAGINATION.
057000     IF WS-LINES > 50
057100         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
057200 790-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* 700-WRITE-PAGE-HDR.
057700******************************************************************
057800 700-WRITE-PAGE-HDR.
057900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
058000     MOVE WS-PAGE-NUM TO PAGE-NBR-O.
058100     WRITE RPT-REC FROM WS-PAGE-HDR-REC
058200         AFTER ADVANCING NEXT-PAGE.
058300     WRITE RPT-REC FROM WS-BLANK-LINE
058400         AFTER ADVANCING 1.
058500     ADD 1 TO WS-PAGE-NUM.
058600     MOVE ZERO TO WS-LINES.
058700 700-EXIT.
058800     EXIT.
058900
059000******************************************************************
059100* 800-WRITE-BATCH-TRAILER.
059200******************************************************************
059300 800-WRITE-BATCH-TRAILER.
059400     MOVE "800-WRITE-BATCH-TRAILER" TO PARA-NAME.
059500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
059600     MOVE CLAIMS-PROCESSED   TO TRLR-CLAIMS-O.
059700     MOVE CLAIMS-COVERED     TO TRLR-COVERED-O.
059800     MOVE CLAIMS-WITH-EXCL   TO TRLR-EXCL-O.
059900     MOVE TOTAL-PAYOUT       TO TRLR-PAYOUT-O.
060000     WRITE RPT-REC FROM WS-BLANK-LINE
060100         AFTER ADVANCING 2.
060200     WRITE RPT-REC FROM WS-BATCH-TRAILER-REC
060300         AFTER ADVANCING 1.
060400 800-EXIT.
060500     EXIT.
060600
060700 850-OPEN-FILES.
060800     MOVE "850-OPEN-FILES" TO PARA-NAME.
060900     OPEN INPUT CLSFILE, EXTFILE, EVLFILE.
061000     OPEN OUTPUT RPTFILE, SYSOUT.
061100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
061200 850-EXIT.
061300     EXIT.
061400
061500 860-CLOSE-FILES.
061600     MOVE "860-CLOSE-FILES" TO PARA-NAME.
061700     CLOSE CLSFILE, EXTFILE, EVLFILE, RPTFILE, SYSOUT.
061800 860-EXIT.
061900     EXIT.
062000
062100 900-READ-CLSFILE.
062200     MOVE "900-READ-CLSFILE" TO PARA-NAME.
062300     READ CLSFILE INTO CLS-CLASSIFICATION-REC
062400         AT END MOVE "10" TO CFCODE
062500         GO TO 900-EXIT
062600     END-READ.
062700 900-EXIT.
062800     EXIT.
062900
063000 910-READ-EXTFILE.
063100     MOVE "910-READ-EXTFILE" TO PARA-NAME.
063200     READ EXTFILE INTO EXT-EXTRACTED-FIELD-REC
063300         AT END MOVE "10" TO EFCODE
063400         GO TO 910-EXIT
063500     END-READ.
063600 910-EXIT.
063700     EXIT.
063800
063900 920-READ-EVLFILE.
064000     MOVE "920-READ-EVLFILE" TO PARA-NAME.
064100     READ EVLFILE INTO EVL-EVALUATION-REC
064200         AT END MOVE "10" TO VFCODE
064300         GO TO 920-EXIT
064400     END-READ.
064500 920-EXIT.
064600     EXIT.
064700
064800 999-CLEANUP.
064900     MOVE "999-CLEANUP" TO PARA-NAME.
065000     PERFORM 800-WRITE-BATCH-TRAILER THRU 800-EXIT.
065100     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
065200     DISPLAY "** CLAIMS PROCESSED **".
065300     DISPLAY  CLAIMS-PROCESSED.
065400     DISPLAY "** CLAIMS COVERED **".
065500     DISPLAY  CLAIMS-COVERED.
065600     DISPLAY "** TOTAL RECOMMENDED PAYOUT **".
065700     DISPLAY  TOTAL-PAYOUT.
065800     DISPLAY "******** NORMAL END OF JOB CLMRPT ********".
065900 999-EXIT.
066000     EXIT.
066100
066200 1000-ABEND-RTN.
066300     WRITE SYSOUT-REC FROM ABEND-REC.
066400     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
066500     DISPLAY "*** ABNORMAL END OF JOB-CLMRPT ***" UPON CONSOLE.
066600     DIVIDE ZERO-VAL INTO ONE-VAL.
