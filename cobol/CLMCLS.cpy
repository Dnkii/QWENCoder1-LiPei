000100******************************************************************
000200* CLMCLS - DOCUMENT CLASSIFICATION OUTPUT RECORD (CLSFILE).
000300*
000400* ONE RECORD PER DOCUMENT, WRITTEN BY CLMEDIT IN THE SAME
000500* SEQUENCE AS DOCFILE.  CARRIES THE PREDICTED DOCUMENT TYPE AND
000600* THE CLASSIFIER'S CONFIDENCE IN THAT PREDICTION.
000700******************************************************************
000800 01  CLS-CLASSIFICATION-REC.
000900     05  CLS-CLAIM-ID            PIC X(10).
001000     05  CLS-DOC-ID              PIC X(8).
001100     05  CLS-DOC-TYPE            PIC X(2).
001200         88  CLS-MEDICAL-RECORD  VALUE "MR".
001300         88  CLS-ACCIDENT-RPT    VALUE "AR".
001400         88  CLS-INVOICE         VALUE "IV".
001500         88  CLS-IDENTITY-CARD   VALUE "ID".
001600         88  CLS-BANK-STMT       VALUE "BS".
001700         88  CLS-INSUR-CONTRACT  VALUE "IC".
001800     05  CLS-CONFIDENCE          PIC 9V99.
001900     05  FILLER                  PIC X(17).
