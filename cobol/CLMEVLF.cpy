000100******************************************************************
000200* CLMEVLF - CLAIM EVALUATION OUTPUT RECORD (EVLFILE).
000300*
000400* ONE RECORD PER CLAIM, WRITTEN BY CLMEVAL WHEN THE CONTROL
000500* BREAK ON EXT-CLAIM-ID CLOSES OUT.  CARRIES THE COVERAGE
000600* DECISION, THE EXCLUSION AND RISK COUNTS, THE RECOMMENDED
000700* PAYOUT AND THE EVALUATION REASON TEXT USED BY CLMRPT.
000800******************************************************************
000900 01  EVL-EVALUATION-REC.
001000     05  EVL-CLAIM-ID            PIC X(10).
001100     05  EVL-COVERED-FLAG        PIC X(1).
001200         88  EVL-COVERED         VALUE "Y".
001300         88  EVL-NOT-COVERED     VALUE "N".
001400     05  EVL-EXCL-COUNT          PIC 9(2).
001500     05  EVL-RISK-COUNT          PIC 9(2).
001600     05  EVL-COVERAGE-LIMIT      PIC 9(9)V99.
001700     05  EVL-RECOMM-PAYOUT       PIC 9(9)V99.
001800     05  EVL-CONFIDENCE          PIC 9V99.
001900     05  EVL-REASONS             PIC X(90).
002000     05  FILLER                  PIC X(2).
