000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMPAYC.
000300 AUTHOR. TGD.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/22/89.
000600 DATE-COMPILED. 05/22/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM USED BY CLMEVAL - GIVEN A CLAIM'S
001300*          PLAN RATES, INVOICE AMOUNT, COVERAGE FLAG, AND
001400*          EXCLUSION/RISK COUNTS, RETURNS BOTH THE RECOMMENDED
001500*          PAYOUT AND THE EVALUATION CONFIDENCE.  ONE CALCULATION
001600*          SWITCH SELECTS WHICH OF THE TWO THE CALLER WANTS -
001700*          SAME SHAPE AS THE OLD COST-CALCULATION SUBPROGRAM THIS
001800*          ONE REPLACES.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300* DATE     BY    TICKET     DESCRIPTION
002400* -------- ----- ---------- ---------------------------------
002500* 05/22/89 TGD   INIT       ORIGINAL SUBPROGRAM - PAYOUT LEG          INIT
002600*                           ONLY.
002700* 09/02/89 RD    CR0114     ADDED THE CONFIDENCE LEG SO CLMEVAL     CR0114
002800*                           DID NOT NEED A SECOND SUBPROGRAM.
002900* 02/19/90 TGD   CR0158     PAYOUT NOW CAPPED AT THE PLAN'S         CR0158
003000*                           ANNUAL LIMIT - CLERKS WERE SEEING
003100*                           PAYOUTS ABOVE THE STATED LIMIT ON
003200*                           LARGE INVOICES.
003300* 11/06/90 RD    CR0201     NOT-COVERED AND EXCLUDED CLAIMS NOW     CR0201
003400*                           FORCE PAYOUT TO ZERO BEFORE ANY
003500*                           OTHER MATH RUNS.
003600* 08/30/91 TGD   CR0247     CONFIDENCE FLOOR OF 0.10 ADDED - A      CR0247
003700*                           BADLY-RATED CLAIM WAS COMPUTING A
003800*                           NEGATIVE CONFIDENCE.
003900* 06/03/93 MM    CR0301     ROUNDING CHANGED TO HALF-UP TO MATCH    CR0301
004000*                           THE ADJUDICATION UNIT'S DESK
004100*                           PROCEDURE.
004200* 12/29/98 TGD   CR0455     Y2K REVIEW - NO DATE FIELDS OF SIZE     CR0455
004300*                           2 IN THIS PROGRAM.  NO CHANGE
004400*                           REQUIRED.
004500* 04/02/02 JS     CR0539     WS-CALL-COUNT MADE A STANDALONE 77-    CR0539
004600*                           LEVEL ITEM RATHER THAN THE SOLE FIELD
004700*                           OF A ONE-FIELD GROUP.  BYTE-COUNT
004800*                           REDEFINITION KEPT ALONGSIDE IT.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-PAYOUT-WORK.
006100     05  WS-NET-AMOUNT        PIC S9(9)V99 COMP-3.
006200 01  WS-PAYOUT-WORK-R REDEFINES WS-PAYOUT-WORK.
006300     05  FILLER               PIC X(6).
006400
006500 01  WS-CONF-WORK.
006600     05  WS-CONF-RAW          PIC S9V99.
006700 01  WS-CONF-WORK-R REDEFINES WS-CONF-WORK.
006800     05  FILLER               PIC X(3).
006900
007000 77  WS-CALL-COUNT            PIC 9(7) COMP.
007100 77  WS-CALL-COUNT-R REDEFINES WS-CALL-COUNT PIC X(4).
007200
007300 LINKAGE SECTION.
007400
007500 01  CLMPAYC-LINKAGE.
007600     05  CLMPAYC-CALC-SW          PIC X(1).
007700         88  CLMPAYC-DO-PAYOUT    VALUE "P".
007800         88  CLMPAYC-DO-CONF      VALUE "C".
007900     05  CLMPAYC-COVERED-FLAG     PIC X(1).
008000         88  CLMPAYC-IS-COVERED   VALUE "Y".
008100     05  CLMPAYC-EXCL-COUNT       PIC 9(2).
008200     05  CLMPAYC-RISK-COUNT       PIC 9(2).
008300     05  CLMPAYC-INVOICE-AMT      PIC 9(9)V99.
008400     05  CLMPAYC-SELFPAY-PCT      PIC 9V99.
008500     05  CLMPAYC-ANNUAL-LIMIT     PIC 9(9)V99.
008600     05  CLMPAYC-PAYOUT           PIC 9(9)V99.
008700     05  CLMPAYC-CONFIDENCE       PIC 9V99.
008800
008900 PROCEDURE DIVISION USING CLMPAYC-LINKAGE.
009000     ADD 1 TO WS-CALL-COUNT.
009100     IF CLMPAYC-DO-PAYOUT
009200         PERFORM 100-CALC-PAYOUT THRU 100-EXIT
009300     ELSE
009400         PERFORM 200-CALC-CONFIDENCE THRU 200-EXIT.
009500     GOBACK.
009600
009700******************************************************************
009800* 100-CALC-PAYOUT - NOT COVERED OR ANY EXCLUSION MEANS ZERO.
009900* OTHERWISE INVOICE AMOUNT LESS THE SELF-PAY SHARE, CAPPED AT
010000* THE PLAN'S ANNUAL LIMIT.
010100******************************************************************
010200 100-CALC-PAYOUT.
010300     MOVE ZERO TO CLMPAYC-PAYOUT.
010400     IF NOT CLMPAYC-IS-COVERED OR CLMPAYC-EXCL-COUNT > ZERO
010500         GO TO 100-EXIT.
010600
010700     COMPUTE WS-NET-AMOUNT ROUNDED =
010800         CLMPAYC-INVOICE-AMT * (1 - CLMPAYC-SELFPAY-PCT).
010900
011000     IF WS-NET-AMOUNT > CLMPAYC-ANNUAL-LIMIT
011100         MOVE CLMPAYC-ANNUAL-LIMIT TO CLMPAYC-PAYOUT
011200     ELSE
011300         MOVE WS-NET-AMOUNT TO CLMPAYC-PAYOUT.
011400 100-EXIT.
011500     EXIT.
011600
011700******************************************************************
011800* 200-CALC-CONFIDENCE - START AT 0.90, DEDUCT FOR EACH ISSUE,
011900* FLOOR AT 0.10.
012000******************************************************************
012100 200-CALC-CONFIDENCE.
012200     MOVE 0.90 TO WS-CONF-RAW.
012300     IF NOT CLMPAYC-IS-COVERED
012400         SUBTRACT 0.30 FROM WS-CONF-RAW.
012500     COMPUTE WS-CONF-RAW = WS-CONF-RAW
012600                          - (0.20 * CLMPAYC-EXCL-COUNT)
012700                          - (0.10 * CLMPAYC-RISK-COUNT).
012800     IF WS-CONF-RAW < 0.10
012900         MOVE 0.10 TO WS-CONF-RAW.
013000     MOVE WS-CONF-RAW TO CLMPAYC-CONFIDENCE.
013100 200-EXIT.
013200     EXIT.
