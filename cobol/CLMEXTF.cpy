000100******************************************************************
000200* CLMEXTF - EXTRACTED-FIELD OUTPUT RECORD (EXTFILE).
000300*
000400* ONE RECORD PER FIELD PULLED OFF A DOCUMENT BY CLMEXTR.  A
000500* DOCUMENT CONTRIBUTES ZERO, ONE OR MANY OF THESE, DEPENDING ON
000600* HOW MANY OF ITS TYPE'S DEFINED LABELS SHOW UP IN DOC-TEXT.
000700******************************************************************
000800 01  EXT-EXTRACTED-FIELD-REC.
000900     05  EXT-CLAIM-ID            PIC X(10).
001000     05  EXT-DOC-ID              PIC X(8).
001100     05  EXT-FIELD-NAME          PIC X(20).
001200     05  EXT-FIELD-VALUE         PIC X(36).
001300     05  EXT-CONFIDENCE          PIC 9V99.
001400     05  FILLER                  PIC X(3).
